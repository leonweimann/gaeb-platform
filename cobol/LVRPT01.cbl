000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LVRPT01.
000300 AUTHOR.                 R. T. HANSEN.
000400 INSTALLATION.           LINDQUIST DATA SYSTEMS.
000500 DATE-WRITTEN.           11/02/95.
000600 DATE-COMPILED.
000700 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000*  LVRPT01  --  LEISTUNGSVERZEICHNIS (LV) TOTALS REPORT.         *
001100*                                                                *
001200*  READS THE FLAT POSITION FILE WRITTEN BY LVBLD01 -- ALREADY    *
001300*  IN FINAL GEWERK / UNTERGEWERK / OZ-PATH ORDER -- AND PRINTS   *
001400*  A DETAIL LINE FOR EVERY PRICED POSITION, WITH A SUB-TRADE     *
001500*  SUBTOTAL AT EVERY UNTERGEWERK BREAK, A TRADE TOTAL AT EVERY   *
001600*  GEWERK BREAK, AND A GRAND TOTAL AT END OF FILE.  GROSS         *
001700*  AMOUNTS (NET TIMES 1 PLUS VAT) ARE COMPUTED HERE, NOT CARRIED  *
001800*  ON THE POSITION FILE.                                         *
001900*****************************************************************
002000
002100*****************************************************************
002200*  CHANGE LOG                                                   *
002300*  DATE      BY     REQ/TKT   DESCRIPTION                       *
002400*  --------  -----  --------  -------------------------------- *
002500*  11/02/95  RTH    LV-0019   ORIGINAL WRITE-UP.                *
002600*  04/05/96  RTH    LV-0031   SUB-TRADE LEVEL ADDED BELOW TRADE. *
002700*  08/22/96  DKO    LV-0037   BREAK LOGIC NOW KEYS OFF GEWERK /   *
002800*                             UNTERGEWERK, NOT OZ, PER AUDIT.    *
002900*  11/14/01  SPV    LV-0079   GROSS AMOUNT CALC MOVED HERE FROM   *
003000*                             LVBLD01 -- COMMERCIAL ROUNDING.     *
003100*  06/03/03  SPV    LV-0088   PAGE COUNTER ADDED TO HEADING.      *
003200*  09/30/05  LMF    LV-0095   ZERO-POSITION GROUPS NO LONGER      *
003300*                             PRINT A SUBTOTAL LINE.              *
003400*  04/02/08  TRG    LV-0101   PAGE 1 WAS PRINTING WITH NO HEADING *
003500*                             AT ALL ON A SHORT RUN -- 1000-INIT  *
003600*                             NOW CALLS 9900-HEADING ITSELF.      *
003700*  04/02/08  TRG    LV-0102   HEADING NOW CARRIES THE RUN ID AND  *
003800*                             PROJECT NAME, NOT JUST DATE/PAGE.   *
003900*  04/09/08  TRG    LV-0103   EOF SWITCH GIVEN AN 88-LEVEL, FIRST-*
004000*                             RECORD FLAG MOVED TO 77-LEVEL.      *
004100*  04/16/08  TRG    LV-0104   GRAND TOTAL NOW CARRIES A TITLE     *
004200*                             COUNT ALONGSIDE THE POSITION COUNT, *
004300*                             AND ALL EDITED NET/GROSS/QTY FIELDS *
004400*                             HAD THEIR COMMA-INSERTION CHARACTERS*
004500*                             RESTORED -- BOTH DROPPED WHEN THE   *
004600*                             REPORT WAS REWRITTEN FOR LV COSTS.  *
004700*****************************************************************
004800
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT LV-RPT-IN
005900         ASSIGN TO LVPOSOUT
006000         ORGANIZATION IS RECORD SEQUENTIAL.
006100
006200     SELECT LV-RPT-PRTOUT
006300         ASSIGN TO LVRPTOUT
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  LV-RPT-IN
007100     LABEL RECORD IS OMITTED
007200     RECORD CONTAINS 197 CHARACTERS
007300     DATA RECORD IS LV-RPT-IN-REC.
007400
007500 01  LV-RPT-IN-REC.
007600     05  RI-LV-ID                PIC X(8).
007700     05  RI-TITLE-SEQ             PIC 9(4).
007800     05  RI-OZ                    PIC X(12).
007900     05  RI-OZ-PATH               PIC X(20).
008000     05  RI-GEWERK                PIC X(30).
008100     05  RI-UNTERGEWERK           PIC X(30).
008200     05  RI-KURZTEXT              PIC X(40).
008300     05  RI-UNIT                  PIC X(3).
008400     05  RI-QTY                   PIC S9(9)V9(6).
008500     05  RI-UNIT-PRICE-NET        PIC S9(7)V9(2).
008600     05  RI-TOTAL-PRICE-NET       PIC S9(9)V9(2).
008700     05  RI-VAT-RATE              PIC 9V9(4).
008800     05  FILLER                   PIC X(10).
008900
009000 FD  LV-RPT-PRTOUT
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 LINES WITH FOOTING AT 55
009400     DATA RECORD IS RPT-LINE.
009500
009600 01  RPT-LINE                    PIC X(132).
009700
009800
009900 WORKING-STORAGE SECTION.
010000
010100*    --- STANDALONE SWITCH AND HEADING LITERAL -------------------
010200 77  WS-FIRST-RECORD         PIC X           VALUE "Y".           LV-0103
010300 77  WS-PROJECT-NAME         PIC X(20)       VALUE "GAEB IMPORT BATCH".
010400
010500*    --- RUN CONTROL / SWITCHES --------------------------------
010600 01  WORK-AREA.
010700     05  MORE-RPT-RECS       PIC XXX         VALUE "YES".
010800         88  NO-MORE-RPT-RECS                VALUE "NO".          LV-0103
010900     05  WS-RPT-LV-ID        PIC X(8)        VALUE SPACES.
011000     05  C-POS-READ          PIC 9(5) COMP   VALUE ZERO.
011100     05  C-POS-PRICED        PIC 9(5) COMP   VALUE ZERO.
011200     05  C-PCTR              PIC 9(3) COMP   VALUE ZERO.
011300
011400*    --- HELD COMPARE FIELDS FOR THE TWO-LEVEL CONTROL BREAK -----
011500 01  WS-HOLD-AREA.
011600     05  H-GEWERK             PIC X(30)       VALUE SPACES.
011700     05  H-UNTERGEWERK        PIC X(30)       VALUE SPACES.
011800
011900*    --- SUB-TRADE / TRADE / GRAND-TOTAL ACCUMULATORS ------------
012000 01  WS-TOTALS-AREA.
012100     05  C-SUB-CTR            PIC 9(5) COMP   VALUE ZERO.
012200     05  C-SUB-NET            PIC S9(9)V9(2)  VALUE ZERO.
012300     05  C-SUB-GROSS          PIC S9(9)V9(2)  VALUE ZERO.
012400     05  C-TRD-CTR            PIC 9(5) COMP   VALUE ZERO.
012500     05  C-TRD-NET            PIC S9(9)V9(2)  VALUE ZERO.
012600     05  C-TRD-GROSS          PIC S9(9)V9(2)  VALUE ZERO.
012700     05  C-GT-CTR             PIC 9(5) COMP   VALUE ZERO.
012800     05  C-GT-TITLE-CTR       PIC 9(5) COMP   VALUE ZERO.         LV-0104
012900     05  C-GT-NET             PIC S9(11)V9(2) VALUE ZERO.
013000     05  C-GT-GROSS           PIC S9(11)V9(2) VALUE ZERO.
013100 01  C-GT-TOTALS REDEFINES C-GT-NET
013200                          PIC X(14).
013300
013400*    --- GROSS-AMOUNT WORK FIELD -----------------------------------
013500 01  WK-GROSS-AREA.
013600     05  WK-VAT-MULT          PIC 9V9(4)      VALUE ZERO.
013700     05  WK-GROSS             PIC S9(9)V9(2)  VALUE ZERO.
013800 01  WK-GROSS-ALT REDEFINES WK-GROSS-AREA
013900                          PIC X(14).
014000
014100*    --- RUN-DATE FOR THE REPORT HEADING ---------------------------
014200 01  WS-RUN-DATE.
014300     05  WS-RUN-YEAR          PIC 9(4).
014400     05  WS-RUN-MONTH         PIC 99.
014500     05  WS-RUN-DAY           PIC 99.
014600 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
014700                          PIC 9(8).
014800
014900
015000*    --- REPORT LINES ------------------------------------------------
015100*    LINE 1 CARRIES THE RUN ID AND PROJECT NAME AHEAD OF THE TITLE
015200*    AND PAGE NUMBER, PER AUDIT FINDING -- A PRINTOUT WITH NO LV-ID
015300*    ON IT CAN'T BE MATCHED BACK TO THE IMPORT THAT PRODUCED IT.
015400 01  RPT-HEADING-LINE-1.
015500     05  FILLER               PIC X(1)   VALUE SPACES.
015600     05  FILLER               PIC X(5)   VALUE "RUN: ".
015700     05  H-LV-ID              PIC X(8).
015800     05  FILLER               PIC X(3)   VALUE SPACES.
015900     05  FILLER               PIC X(9)   VALUE "PROJECT: ".
016000     05  H-PROJECT            PIC X(20).
016100     05  FILLER               PIC X(10)  VALUE SPACES.
016200     05  FILLER               PIC X(30)
016300         VALUE "LEISTUNGSVERZEICHNIS - TOTALS".
016400     05  FILLER               PIC X(29)  VALUE SPACES.
016500     05  FILLER               PIC X(4)   VALUE "PAGE".
016600     05  H-PAGE-NO            PIC ZZ9.
016700     05  FILLER               PIC X(10)  VALUE SPACES.
016800
016900 01  RPT-HEADING-LINE-2.
017000     05  FILLER               PIC X(40)  VALUE SPACES.
017100     05  FILLER               PIC X(11)  VALUE "RUN DATE: ".
017200     05  H-RUN-MONTH          PIC 99.
017300     05  FILLER               PIC X(1)   VALUE "/".
017400     05  H-RUN-DAY            PIC 99.
017500     05  FILLER               PIC X(1)   VALUE "/".
017600     05  H-RUN-YEAR           PIC 9(4).
017700     05  FILLER               PIC X(63)  VALUE SPACES.
017800
017900 01  RPT-HEADING-LINE-3.
018000     05  FILLER               PIC X(1)   VALUE SPACES.
018100     05  FILLER               PIC X(12)  VALUE "OZ".
018200     05  FILLER               PIC X(41)  VALUE "KURZTEXT".
018300     05  FILLER               PIC X(9)   VALUE "QTY".
018400     05  FILLER               PIC X(4)   VALUE "UNIT".
018500     05  FILLER               PIC X(14)  VALUE "UNIT PRICE".
018600     05  FILLER               PIC X(16)  VALUE "TOTAL NET".
018700     05  FILLER               PIC X(35)  VALUE SPACES.
018800
018900 01  RPT-DETAIL-LINE.
019000     05  FILLER               PIC X(1)   VALUE SPACES.
019100     05  D-OZ                 PIC X(12).
019200     05  FILLER               PIC X(1)   VALUE SPACES.
019300     05  D-KURZTEXT           PIC X(40).
019400     05  D-QTY                PIC Z,ZZZ,ZZ9.999999.               LV-0104
019500     05  FILLER               PIC X(1)   VALUE SPACES.
019600     05  D-UNIT               PIC X(3).
019700     05  FILLER               PIC X(1)   VALUE SPACES.
019800     05  D-UNIT-PRICE         PIC Z,ZZZ,ZZ9.99.                   LV-0104
019900     05  FILLER               PIC X(2)   VALUE SPACES.
020000     05  D-TOTAL-NET          PIC ZZ,ZZZ,ZZ9.99.                  LV-0104
020100     05  FILLER               PIC X(19)  VALUE SPACES.
020200
020300 01  RPT-SUBTOTAL-LINE.
020400     05  FILLER               PIC X(13)  VALUE SPACES.
020500     05  FILLER               PIC X(30)  VALUE SPACES.
020600     05  S-LABEL              PIC X(30)  VALUE SPACES.
020700     05  FILLER               PIC X(9)   VALUE "NET".
020800     05  S-NET                PIC ZZ,ZZZ,ZZ9.99.                  LV-0104
020900     05  FILLER               PIC X(5)   VALUE "GROSS".           LV-0104
021000     05  S-GROSS              PIC ZZ,ZZZ,ZZ9.99.                  LV-0104
021100     05  FILLER               PIC X(18)  VALUE SPACES.
021200
021300 01  RPT-TOTAL-LINE.
021400     05  FILLER               PIC X(13)  VALUE SPACES.
021500     05  T-LABEL              PIC X(30)  VALUE SPACES.
021600     05  FILLER               PIC X(9)   VALUE "NET".
021700     05  T-NET                PIC ZZ,ZZZ,ZZ9.99.                  LV-0104
021800     05  FILLER               PIC X(5)   VALUE "GROSS".           LV-0104
021900     05  T-GROSS              PIC ZZ,ZZZ,ZZ9.99.                  LV-0104
022000     05  FILLER               PIC X(48)  VALUE SPACES.
022100
022200 01  RPT-GRANDTOTAL-LINE.
022300     05  FILLER               PIC X(1)   VALUE SPACES.
022400     05  FILLER               PIC X(20)  VALUE "GRAND TOTAL -- ".
022500     05  G-TITLE-CTR          PIC ZZZ,ZZ9.                        LV-0104
022600     05  FILLER               PIC X(8)   VALUE " TITLES,".        LV-0104
022700     05  G-POS-CTR            PIC ZZZ,ZZ9.
022800     05  FILLER               PIC X(11)  VALUE " POSITIONS".
022900     05  FILLER               PIC X(9)   VALUE "NET".
023000     05  G-NET                PIC Z,ZZZ,ZZZ,ZZ9.99.               LV-0104
023100     05  FILLER               PIC X(5)   VALUE "GROSS".           LV-0104
023200     05  G-GROSS              PIC Z,ZZZ,ZZZ,ZZ9.99.               LV-0104
023300     05  FILLER               PIC X(18)  VALUE SPACES.
023400
023500 01  RPT-BLANK-LINE           PIC X(132) VALUE SPACES.
023600
023700
023800 PROCEDURE DIVISION.
023900
024000 0000-LVRPT01.
024100     PERFORM 1000-INIT.
024200     PERFORM 2000-MAINLINE
024300         UNTIL NO-MORE-RPT-RECS.
024400     PERFORM 3000-CLOSING.
024500     STOP RUN.
024600
024700
024800*    ---------------------------------------------------------------
024900*    1000-SERIES -- OPEN FILES, PRIME THE FIRST READ, PUT OUT THE
025000*    PAGE-1 HEADING -- A SHORT RUN THAT NEVER HITS AN EOP STILL HAS
025100*    TO SHOW A HEADING, SAME AS CBLANL03 ALWAYS DID.
025200*    ---------------------------------------------------------------
025300 1000-INIT.
025400     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.
025500     OPEN INPUT  LV-RPT-IN.
025600     OPEN OUTPUT LV-RPT-PRTOUT.
025700     PERFORM 9000-READ.
025800     MOVE RI-LV-ID TO WS-RPT-LV-ID.
025900     PERFORM 9900-HEADING.                                        LV-0101
026000
026100
026200*    ---------------------------------------------------------------
026300*    2000-SERIES -- MAINLINE.  DETECTS THE UNTERGEWERK (MINOR) AND*
026400*    GEWERK (MAJOR) BREAKS AND PRINTS A DETAIL LINE FOR EVERY     *
026500*    PRICED POSITION, PER LV-0037.                                *
026600*    ---------------------------------------------------------------
026700 2000-MAINLINE.
026800     IF WS-FIRST-RECORD = "Y"
026900         MOVE "N" TO WS-FIRST-RECORD
027000         MOVE RI-GEWERK TO H-GEWERK
027100         MOVE RI-UNTERGEWERK TO H-UNTERGEWERK
027200     ELSE
027300         IF RI-GEWERK NOT = H-GEWERK
027400             PERFORM 2100-SUBTRADE-BREAK
027500             PERFORM 2200-TRADE-BREAK
027600             MOVE RI-GEWERK TO H-GEWERK
027700             MOVE RI-UNTERGEWERK TO H-UNTERGEWERK
027800         ELSE
027900             IF RI-UNTERGEWERK NOT = H-UNTERGEWERK
028000                 PERFORM 2100-SUBTRADE-BREAK
028100                 MOVE RI-UNTERGEWERK TO H-UNTERGEWERK
028200             END-IF
028300         END-IF
028400     END-IF.
028500
028600     IF RI-TOTAL-PRICE-NET NOT = ZERO
028700         PERFORM 2150-CALC-GROSS
028800         ADD 1 TO C-SUB-CTR
028900         ADD RI-TOTAL-PRICE-NET TO C-SUB-NET
029000         ADD WK-GROSS TO C-SUB-GROSS
029100         ADD 1 TO C-POS-PRICED
029200         PERFORM 2300-DETAIL-OUTPUT
029300     END-IF.
029400
029500     PERFORM 9000-READ.
029600
029700
029800*    COMMERCIAL (HALF-UP) ROUNDING, PER LV-0079 --
029900*    TOTAL-PRICE-GROSS = ROUND2(TOTAL-PRICE-NET * (1 + VAT-RATE)).
030000 2150-CALC-GROSS.
030100     COMPUTE WK-VAT-MULT = 1 + RI-VAT-RATE.
030200     COMPUTE WK-GROSS ROUNDED =                                   LV-0079
030300         RI-TOTAL-PRICE-NET * WK-VAT-MULT.
030400
030500
030600 2300-DETAIL-OUTPUT.
030700     MOVE RI-OZ TO D-OZ.
030800     MOVE RI-KURZTEXT TO D-KURZTEXT.
030900     MOVE RI-QTY TO D-QTY.
031000     MOVE RI-UNIT TO D-UNIT.
031100     MOVE RI-UNIT-PRICE-NET TO D-UNIT-PRICE.
031200     MOVE RI-TOTAL-PRICE-NET TO D-TOTAL-NET.
031300     WRITE RPT-LINE FROM RPT-DETAIL-LINE
031400         AFTER ADVANCING 1 LINE
031500         AT EOP PERFORM 9900-HEADING
031600     END-WRITE.
031700
031800
031900*    ---------------------------------------------------------------
032000*    SUB-TRADE BREAK -- FLUSHES THE UNTERGEWERK SUBTOTAL AND ROLLS*
032100*    IT INTO THE TRADE ACCUMULATOR.  A GROUP WITH NO PRICED       *
032200*    POSITIONS PRINTS NO SUBTOTAL LINE -- LV-0095.                *
032300*    ---------------------------------------------------------------
032400 2100-SUBTRADE-BREAK.
032500     IF C-SUB-CTR NOT = ZERO
032600         ADD 1 TO C-GT-TITLE-CTR                                  LV-0104
032700         MOVE SPACES TO S-LABEL
032800         STRING "SUBTOTAL - " DELIMITED BY SIZE
032900                H-UNTERGEWERK DELIMITED BY SPACE
033000                INTO S-LABEL
033100         END-STRING
033200         MOVE C-SUB-NET TO S-NET
033300         MOVE C-SUB-GROSS TO S-GROSS
033400         WRITE RPT-LINE FROM RPT-SUBTOTAL-LINE
033500             AFTER ADVANCING 1 LINE
033600             AT EOP PERFORM 9900-HEADING
033700         END-WRITE
033800     END-IF.
033900
034000     ADD C-SUB-CTR TO C-TRD-CTR.
034100     ADD C-SUB-NET TO C-TRD-NET.
034200     ADD C-SUB-GROSS TO C-TRD-GROSS.
034300     MOVE ZERO TO C-SUB-CTR C-SUB-NET C-SUB-GROSS.
034400
034500
034600*    ---------------------------------------------------------------
034700*    TRADE BREAK -- FLUSHES THE GEWERK TOTAL AND ROLLS IT INTO THE*
034800*    GRAND TOTAL.                                                 *
034900*    ---------------------------------------------------------------
035000 2200-TRADE-BREAK.
035100     IF C-TRD-CTR NOT = ZERO
035200         MOVE SPACES TO T-LABEL
035300         STRING "TOTAL - " DELIMITED BY SIZE
035400                H-GEWERK DELIMITED BY SPACE
035500                INTO T-LABEL
035600         END-STRING
035700         MOVE C-TRD-NET TO T-NET
035800         MOVE C-TRD-GROSS TO T-GROSS
035900         WRITE RPT-LINE FROM RPT-TOTAL-LINE
036000             AFTER ADVANCING 2 LINES
036100             AT EOP PERFORM 9900-HEADING
036200         END-WRITE
036300     END-IF.
036400
036500     ADD C-TRD-CTR TO C-GT-CTR.
036600     ADD C-TRD-NET TO C-GT-NET.
036700     ADD C-TRD-GROSS TO C-GT-GROSS.
036800     MOVE ZERO TO C-TRD-CTR C-TRD-NET C-TRD-GROSS.
036900
037000
037100*    ---------------------------------------------------------------
037200*    3000-SERIES -- CLOSING.  FLUSHES THE LAST SUB-TRADE AND TRADE*
037300*    GROUP (THE MAINLINE ONLY FLUSHES ON A BREAK, SO THE FINAL    *
037400*    GROUP IN THE FILE MUST BE FLUSHED HERE), THEN PRINTS THE     *
037500*    GRAND TOTAL AND CLOSES THE FILES.                            *
037600*    ---------------------------------------------------------------
037700 3000-CLOSING.
037800     PERFORM 2100-SUBTRADE-BREAK.
037900     PERFORM 2200-TRADE-BREAK.
038000     PERFORM 3100-GRAND-TOTAL.
038100     CLOSE LV-RPT-IN LV-RPT-PRTOUT.
038200
038300
038400 3100-GRAND-TOTAL.
038500     MOVE C-GT-TITLE-CTR TO G-TITLE-CTR.                          LV-0104
038600     MOVE C-GT-CTR TO G-POS-CTR.
038700     MOVE C-GT-NET TO G-NET.
038800     MOVE C-GT-GROSS TO G-GROSS.
038900     WRITE RPT-LINE FROM RPT-BLANK-LINE
039000         AFTER ADVANCING 1 LINE.
039100     WRITE RPT-LINE FROM RPT-GRANDTOTAL-LINE
039200         AFTER ADVANCING 1 LINE
039300         AT EOP PERFORM 9900-HEADING
039400     END-WRITE.
039500
039600
039700*    ---------------------------------------------------------------
039800*    9000-SERIES -- FILE READ AND PAGE HEADING.
039900*    ---------------------------------------------------------------
040000 9000-READ.
040100     READ LV-RPT-IN
040200         AT END
040300             MOVE "NO" TO MORE-RPT-RECS
040400     END-READ.
040500     IF MORE-RPT-RECS = "YES"
040600         ADD 1 TO C-POS-READ
040700     END-IF.
040800
040900
041000 9900-HEADING.
041100     MOVE WS-RPT-LV-ID TO H-LV-ID.                                LV-0102
041200     MOVE WS-PROJECT-NAME TO H-PROJECT.                           LV-0102
041300     ADD 1 TO C-PCTR.
041400     MOVE C-PCTR TO H-PAGE-NO.
041500     MOVE WS-RUN-MONTH TO H-RUN-MONTH.
041600     MOVE WS-RUN-DAY TO H-RUN-DAY.
041700     MOVE WS-RUN-YEAR TO H-RUN-YEAR.
041800     WRITE RPT-LINE FROM RPT-HEADING-LINE-1
041900         AFTER ADVANCING PAGE.
042000     WRITE RPT-LINE FROM RPT-HEADING-LINE-2
042100         AFTER ADVANCING 1 LINE.
042200     WRITE RPT-LINE FROM RPT-BLANK-LINE
042300         AFTER ADVANCING 1 LINE.
042400     WRITE RPT-LINE FROM RPT-HEADING-LINE-3
042500         AFTER ADVANCING 1 LINE.
042600
