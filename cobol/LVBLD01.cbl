000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             LVBLD01.
000300 AUTHOR.                 C. MARUSKA.
000400 INSTALLATION.           LINDQUIST DATA SYSTEMS.
000500 DATE-WRITTEN.           09/12/94.
000600 DATE-COMPILED.
000700 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000*  LVBLD01  --  LEISTUNGSVERZEICHNIS (LV) IMPORT AND PRICE       *
001100*               MERGE BUILDER.                                  *
001200*                                                                *
001300*  READS THE TENDER QUANTITY FILE (X83 POSITIONS) AND BUILDS    *
001400*  THE TWO-LEVEL GEWERK / UNTERGEWERK TRADE HIERARCHY IN         *
001500*  WORKING STORAGE, CLEANING AND CONVERTING EACH FIELD AS IT     *
001600*  COMES IN.  OPTIONALLY MERGES THE X84 PRICING FILE ONTO THE    *
001700*  POSITIONS BY OZ-PATH KEY, THEN SORTS THE HIERARCHY AND        *
001800*  WRITES THE FLAT POSITION FILE AND THE TITLE (HIERARCHY)       *
001900*  FILE CONSUMED BY LVRPT01.                                     *
002000*****************************************************************
002100
002200*****************************************************************
002300*  CHANGE LOG                                                   *
002400*  DATE      BY     REQ/TKT   DESCRIPTION                       *
002500*  --------  -----  --------  -------------------------------- *
002600*  09/12/94  CJM    LV-0001   ORIGINAL WRITE-UP.                *
002700*  10/03/94  CJM    LV-0004   ADDED UNTERGEWERKLOS FALLBACK.     *
002800*  02/17/95  CJM    LV-0011   FIXED OZ PARSE ON EMBEDDED LETTERS.*
002900*  06/29/95  RTH    LV-0019   PRICE-MERGE: LATER KEY WINS.       *
003000*  11/02/95  RTH    LV-0023   ADDED VAT-RATE DEFAULT 0.19.       *
003100*  04/05/96  RTH    LV-0031   TITLE FILE SEQUENCE/PARENT LINKS.  *
003200*  08/22/96  DKO    LV-0037   SORT NOW HANDLES SHORTER-PREFIX    *
003300*                             SEGMENTS PER AUDIT FINDING.        *
003400*  01/14/97  DKO    LV-0042   UNIT NORMALIZER - ADDED LFDM/QM.   *
003500*  07/09/97  DKO    LV-0048   RUN COUNTS DISPLAYED AT CLOSING.   *
003600*  03/02/98  DKO    LV-0055   SQUEEZE ROUTINE NOW STRIPS X'A0'.  *
003700*  09/21/98  BWN    LV-0061   Y2K: RUN-DATE EXPANDED TO 4-DIGIT  *
003800*                             YEAR THROUGHOUT; NO MORE 2-DIGIT   *
003900*                             YEAR STORAGE ANYWHERE IN PROGRAM.  *
004000*  01/11/99  BWN    LV-0062   Y2K FOLLOW-UP - VERIFIED REPORT    *
004100*                             HEADER DATE FIELDS ALSO 4-DIGIT.   *
004200*  05/18/99  BWN    LV-0066   PRICE TABLE RAISED TO 1000 ENTRIES.*
004300*  02/07/00  SPV    LV-0071   POSITION TABLE RAISED TO 1000.     *
004400*  11/14/01  SPV    LV-0079   ADDED COMMERCIAL ROUNDING NOTE TO  *
004500*                             PRICE-APPLY PARAGRAPH.             *
004600*  06/03/03  SPV    LV-0088   CLEAN-UP OF DEAD COMMENTS.         *
004700*  09/30/05  LMF    LV-0095   GROUP LOOKUP NOW CASE OF BLANK KEY *
004800*                             DOCUMENTED EXPLICITLY.             *
004900*  03/11/08  TRG    LV-0099   TABLE SLOT NOW OPENED BEFORE UNIT/  *
005000*                             PATH/TRADE EDITS RUN; GEWERK AND    *
005100*                             UNTERGEWERK WERE NEVER BEING MOVED  *
005200*                             IN OFF THE INPUT RECORD -- FIXED.   *
005300*  03/18/08  TRG    LV-0100   PRICE FILE: BLANK-KEY AND ALL-      *
005400*                             VALUES-MISSING RECORDS ARE NOW      *
005500*                             SKIPPED INSTEAD OF TABLED.          *
005600*  04/02/08  TRG    LV-0101   RECORD-COUNT FIELDS MOVED TO 77-    *
005700*                             LEVEL, AND EOF/SKIP SWITCHES GIVEN  *
005800*                             88-LEVEL NAMES, PER SHOP STANDARD.  *
005900*  04/16/08  TRG    LV-0104   PRICE-MERGE WAS COMPARING THE       *
006000*                             PRICE KEY TO THE RAW OZ TEXT;       *
006100*                             CHANGED TO COMPARE AGAINST THE      *
006200*                             CANONICAL OZ-PATH SO LEADING        *
006300*                             ZEROES/LETTERS IN OZ NO LONGER      *
006400*                             BREAK THE PRICE MATCH.              *
006500*****************************************************************
006600
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT LV-POSITION-IN
007700         ASSIGN TO LVPOSIN
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT LV-PRICE-IN
008100         ASSIGN TO LVPRCIN
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT LV-POSITION-OUT
008500         ASSIGN TO LVPOSOUT
008600         ORGANIZATION IS RECORD SEQUENTIAL.
008700
008800     SELECT LV-TITLE-OUT
008900         ASSIGN TO LVTITOUT
009000         ORGANIZATION IS RECORD SEQUENTIAL.
009100
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  LV-POSITION-IN
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 204 CHARACTERS
009900     DATA RECORD IS LV-POSITION-IN-REC.
010000
010100 01  LV-POSITION-IN-REC.
010200     05  PI-OZ                   PIC X(12).
010300     05  PI-GEWERK               PIC X(30).
010400     05  PI-UNTERGEWERK          PIC X(30).
010500     05  PI-KURZTEXT             PIC X(40).
010600     05  PI-QTY-TEXT             PIC X(16).
010700     05  PI-QU                   PIC X(10).
010800     05  PI-LANGTEXT             PIC X(60).
010900     05  FILLER                  PIC X(06).
011000
011100 FD  LV-PRICE-IN
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 45 CHARACTERS
011400     DATA RECORD IS LV-PRICE-IN-REC.
011500
011600 01  LV-PRICE-IN-REC.
011700     05  PR-KEY                  PIC X(12).
011800     05  PR-UNIT-PRICE-TEXT      PIC X(11).
011900     05  PR-TOTAL-NET-TEXT       PIC X(13).
012000     05  PR-VAT-RATE-TEXT        PIC X(06).
012100     05  FILLER                  PIC X(03).
012200
012300 FD  LV-POSITION-OUT
012400     LABEL RECORD IS OMITTED
012500     RECORD CONTAINS 197 CHARACTERS
012600     DATA RECORD IS LV-POSITION-OUT-REC.
012700
012800 01  LV-POSITION-OUT-REC.
012900     05  PO-LV-ID                PIC X(8).
013000     05  PO-TITLE-SEQ            PIC 9(4).
013100     05  PO-OZ                   PIC X(12).
013200     05  PO-OZ-PATH              PIC X(20).
013300     05  PO-GEWERK               PIC X(30).
013400     05  PO-UNTERGEWERK          PIC X(30).
013500     05  PO-KURZTEXT             PIC X(40).
013600     05  PO-UNIT                 PIC X(3).
013700     05  PO-QTY                  PIC S9(9)V9(6).
013800     05  PO-UNIT-PRICE-NET       PIC S9(7)V9(2).
013900     05  PO-TOTAL-PRICE-NET      PIC S9(9)V9(2).
014000     05  PO-VAT-RATE             PIC 9V9(4).
014100     05  FILLER                  PIC X(10).
014200
014300 FD  LV-TITLE-OUT
014400     LABEL RECORD IS OMITTED
014500     RECORD CONTAINS 118 CHARACTERS
014600     DATA RECORD IS LV-TITLE-OUT-REC.
014700
014800 01  LV-TITLE-OUT-REC.
014900     05  TO-LV-ID                PIC X(8).
015000     05  TO-TITLE-SEQ            PIC 9(4).
015100     05  TO-PARENT-SEQ           PIC 9(4).
015200     05  TO-LEVEL                PIC 9(2).
015300     05  TO-NAME                 PIC X(30).
015400     05  TO-GEWERK               PIC X(30).
015500     05  TO-UNTERGEWERK          PIC X(30).
015600     05  FILLER                  PIC X(10).
015700
015800
015900 WORKING-STORAGE SECTION.
016000
016100*    --- RUN CONTROL / SWITCHES --------------------------------
016200*    88-LEVELS RESTORED ON THE EOF/SKIP SWITCHES, SAME HABIT      LV-0101
016300*    CBLANL05 USED FOR VAL-STATE/VAL-POP/VAL-TEAM.                LV-0101
016400 01  WORK-AREA.
016500     05  MORE-POS-RECS       PIC XXX         VALUE "YES".
016600         88  NO-MORE-POS-RECS                VALUE "NO".
016700     05  MORE-PRICE-RECS     PIC XXX         VALUE "YES".
016800         88  NO-MORE-PRICE-RECS              VALUE "NO".
016900     05  WK-PRICE-SKIP       PIC XXX         VALUE "NO".
017000         88  SKIP-THIS-PRICE                 VALUE "YES".
017100     05  C-POS-READ          PIC 9(5) COMP   VALUE ZERO.
017200     05  C-PRICE-READ        PIC 9(5) COMP   VALUE ZERO.
017300     05  C-PRICE-KEPT        PIC 9(5) COMP   VALUE ZERO.
017400     05  C-PRICE-MATCHED     PIC 9(5) COMP   VALUE ZERO.
017500     05  C-TITLES-WRITTEN    PIC 9(5) COMP   VALUE ZERO.
017600     05  C-POSNS-WRITTEN     PIC 9(5) COMP   VALUE ZERO.
017700     05  WS-LV-ID             PIC X(8)        VALUE "LV000001".
017800
017900*    --- RUN-DATE, EXPANDED PER Y2K FIX LV-0061 ------------------
018000 01  WS-RUN-DATE.
018100     05  WS-RUN-YEAR          PIC 9(4).
018200     05  WS-RUN-MONTH         PIC 99.
018300     05  WS-RUN-DAY           PIC 99.
018400 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
018500                          PIC 9(8).
018600
018700*    --- GENERIC TEXT-CLEAN WORK AREA ----------------------------
018800 01  WS-CLEAN-AREA.
018900     05  WS-CLEAN-SRC         PIC X(60).
019000     05  WS-CLEAN-DEST        PIC X(60).
019100     05  WS-CLEAN-LEN         PIC 9(2) COMP.
019200     05  WS-CLEAN-IX          PIC 9(2) COMP.
019300     05  WS-CLEAN-OUT-IX      PIC 9(2) COMP.
019400     05  WS-CLEAN-LAST-SPACE  PIC X.
019500
019600*    --- QTY / PRICE TEXT-TO-DECIMAL WORK AREA -------------------
019700 01  WS-CONV-AREA.
019800     05  WS-CONV-TEXT         PIC X(17).
019900     05  WS-CONV-LEN          PIC 9(2) COMP.
020000     05  WS-CONV-MARK-POS     PIC 9(2) COMP.
020100     05  WS-CONV-INT-TEXT     PIC X(12).
020200     05  WS-CONV-DEC-TEXT     PIC X(06).
020300     05  WS-CONV-DEC-DIGITS   PIC 9   COMP.
020400     05  WS-CONV-VALID        PIC X           VALUE "Y".
020500
020600*    GENERIC INT/DEC BUILD AREA SHARED BY 8300-TEXT-TO-AMOUNT; A
020700*    CALLER CONSUMES WK-AMT-BUILD-INT/DEC IMMEDIATELY AFTER THE
020800*    PERFORM, BEFORE THE NEXT FIELD IS CONVERTED.
020900 01  WK-AMT-BUILD.
021000     05  WK-AMT-BUILD-INT     PIC 9(9).
021100     05  WK-AMT-BUILD-DEC     PIC 9(6).
021200 01  WK-AMT-DISPLAY REDEFINES WK-AMT-BUILD
021300                          PIC 9(15).
021400 01  WS-CONV-DEC-TARGET       PIC 9      COMP.
021500
021600 01  WK-QTY                  PIC S9(9)V9(6)  VALUE ZERO.
021700 01  WK-UNIT-PRICE            PIC S9(7)V9(2)  VALUE ZERO.
021800 01  WK-UNIT-PRICE-FL         PIC X           VALUE "N".
021900 01  WK-TOTAL-NET             PIC S9(9)V9(2)  VALUE ZERO.
022000 01  WK-TOTAL-NET-FL          PIC X           VALUE "N".
022100 01  WK-VAT-RATE              PIC 9V9(4)      VALUE .1900.
022200 01  WK-VAT-RATE-FL           PIC X           VALUE "N".
022300
022400*    --- DIGIT-SCAN UTILITY WORK AREA ------------------------------
022500 01  WS-SCAN-AREA.
022600     05  WS-SCAN-TEXT         PIC X(20).
022700     05  WS-SCAN-LEN          PIC 9(2) COMP.
022800     05  WS-SCAN-IX           PIC 9(2) COMP.
022900     05  WS-SCAN-CHAR         PIC X.
023000     05  WS-SCAN-DIGIT        PIC 9.
023100     05  WS-SCAN-VALUE        PIC 9(9) COMP.
023200     05  WS-SCAN-ALL-DIGITS   PIC X           VALUE "Y".
023300
023400*    --- OZ PATH PARSE WORK AREA ------------------------------------
023500 01  WS-OZ-AREA.
023600     05  WS-OZ-TEXT           PIC X(12).
023700     05  WS-OZ-TOKENS.
023800         10  WS-OZ-TOKEN      PIC X(12)  OCCURS 5 TIMES.
023900     05  WS-OZ-TOKEN-CT       PIC 9      COMP.
024000 01  WS-OZ-TOKENS-ALT REDEFINES WS-OZ-TOKENS
024100                          PIC X(60).
024200
024300*    --- HIERARCHY / POSITION TABLES -----------------------------
024400
024500 01  POSITION-TABLE.
024600     05  WT-ENTRY OCCURS 1000 TIMES INDEXED BY WT-IX.
024700         10  WT-OZ             PIC X(12).
024800         10  WT-OZ-PATH-TXT    PIC X(20).
024900         10  WT-PATH-LEN       PIC 9      COMP.
025000         10  WT-PATH-SEG       PIC 9(4)   COMP OCCURS 5 TIMES.
025100         10  WT-GEWERK         PIC X(30).
025200         10  WT-UNTERGEWERK    PIC X(30).
025300         10  WT-KURZTEXT       PIC X(40).
025400         10  WT-UNIT           PIC X(3).
025500         10  WT-QTY            PIC S9(9)V9(6).
025600         10  WT-UNIT-PRICE     PIC S9(7)V9(2).
025700         10  WT-UNIT-PRICE-FL  PIC X.
025800         10  WT-TOTAL-NET      PIC S9(9)V9(2).
025900         10  WT-TOTAL-NET-FL   PIC X.
026000         10  WT-VAT-RATE       PIC 9V9(4).
026100         10  WT-TRADE-IX       PIC 9(4)   COMP.
026200         10  WT-SUBTR-IX       PIC 9(4)   COMP.
026300         10  FILLER            PIC X(05).
026400 77  C-POS-TABLE-CT           PIC 9(4)  COMP  VALUE ZERO.         LV-0101
026500
026600 01  TRADE-TABLE.
026700     05  TG-ENTRY OCCURS 50 TIMES INDEXED BY TG-IX.
026800         10  TG-NAME           PIC X(30).
026900         10  TG-SORT-LEN       PIC 9      COMP.
027000         10  TG-SORT-SEG       PIC 9(4)   COMP OCCURS 5 TIMES.
027100         10  TG-SEQ            PIC 9(4)   COMP.
027200         10  TG-NET-TOTAL      PIC S9(9)V9(2).
027300         10  TG-GROSS-TOTAL    PIC S9(9)V9(2).
027400         10  FILLER            PIC X(05).
027500 77  C-TRADE-TABLE-CT         PIC 9(2)  COMP  VALUE ZERO.         LV-0101
027600
027700 01  SUBTRADE-TABLE.
027800     05  SG-ENTRY OCCURS 300 TIMES INDEXED BY SG-IX.
027900         10  SG-NAME           PIC X(30).
028000         10  SG-TRADE-IX       PIC 9(4)   COMP.
028100         10  SG-SORT-LEN       PIC 9      COMP.
028200         10  SG-SORT-SEG       PIC 9(4)   COMP OCCURS 5 TIMES.
028300         10  SG-SEQ            PIC 9(4)   COMP.
028400         10  SG-NET-TOTAL      PIC S9(9)V9(2).
028500         10  SG-GROSS-TOTAL    PIC S9(9)V9(2).
028600         10  FILLER            PIC X(05).
028700 77  C-SUBTR-TABLE-CT         PIC 9(3)  COMP  VALUE ZERO.         LV-0101
028800
028900*    --- TWO INDEX-ARRAYS HOLD THE FINAL VISIT ORDER;  THE        *
029000*    --- TABLES ABOVE ARE NEVER PHYSICALLY RE-SORTED SO THAT      *
029100*    --- WT-TRADE-IX / WT-SUBTR-IX / SG-TRADE-IX POINTERS STAY    *
029200*    --- VALID THROUGHOUT THE RUN.                                *
029300 01  TRADE-ORDER-TABLE.
029400     05  TO-ORDER PIC 9(4) COMP OCCURS 50 TIMES.
029500 01  TRADE-RANK-TABLE.
029600     05  TR-RANK  PIC 9(4) COMP OCCURS 50 TIMES.
029700
029800 01  SUBTR-ORDER-TABLE.
029900     05  SO-ORDER PIC 9(4) COMP OCCURS 300 TIMES.
030000 01  SUBTR-RANK-TABLE.
030100     05  SR-RANK  PIC 9(4) COMP OCCURS 300 TIMES.
030200
030300 01  POS-ORDER-TABLE.
030400     05  PO-ORDER PIC 9(4) COMP OCCURS 1000 TIMES.
030500
030600*    --- PRICE MERGE TABLE -----------------------------------------
030700 01  PRICE-TABLE.
030800     05  PT-ENTRY OCCURS 1000 TIMES INDEXED BY PT-IX.
030900         10  PT-KEY            PIC X(20).
031000         10  PT-UNIT-PRICE     PIC S9(7)V9(2).
031100         10  PT-UNIT-PRICE-FL  PIC X.
031200         10  PT-TOTAL-NET      PIC S9(9)V9(2).
031300         10  PT-TOTAL-NET-FL   PIC X.
031400         10  PT-VAT-RATE       PIC 9V9(4).
031500         10  PT-VAT-RATE-FL    PIC X.
031600         10  FILLER            PIC X(05).
031700 77  C-PRICE-TABLE-CT         PIC 9(4)  COMP  VALUE ZERO.         LV-0101
031800
031900*    --- MISCELLANEOUS SUBSCRIPTS AND COMPARE AREA -----------------
032000 01  MISC-SUBSCRIPTS.
032100     05  WS-I                 PIC 9(4)   COMP.
032200     05  WS-J                 PIC 9(4)   COMP.
032300     05  WS-K                 PIC 9(4)   COMP.
032400     05  WS-L                 PIC 9(4)   COMP.
032500     05  WS-M                 PIC 9(4)   COMP.
032600     05  WS-FOUND             PIC X           VALUE "N".
032700
032800 01  WS-CMP-AREA.
032900     05  WS-CMP-RESULT        PIC S9      COMP.
033000     05  WS-CMP-A-LEN         PIC 9       COMP.
033100     05  WS-CMP-A-SEG         PIC 9(4)    COMP OCCURS 5 TIMES.
033200     05  WS-CMP-B-LEN         PIC 9       COMP.
033300     05  WS-CMP-B-SEG         PIC 9(4)    COMP OCCURS 5 TIMES.
033400
033500 01  WS-EDIT-NUM              PIC ZZZ9.
033600
033700*    --- POWERS-OF-TEN LOOKUP FOR 8300-TEXT-TO-AMOUNT SCALING -----
033800 01  WS-POW10-TABLE.
033900     05  WS-POW10             PIC 9(7)   COMP OCCURS 7 TIMES.
034000
034100*    --- GROUP-MINIMUM-KEY "HAS A VALUE YET" FLAGS FOR 5000-SERIES-
034200 01  WS-MINKEY-FLAGS.
034300     05  WS-TRADE-HAS-MIN     PIC X OCCURS 50 TIMES.
034400     05  WS-SUBTR-HAS-MIN     PIC X OCCURS 300 TIMES.
034500
034600
034700 PROCEDURE DIVISION.
034800
034900 0000-LVBLD01.
035000     PERFORM 1000-INIT.
035100     PERFORM 2000-IMPORT-POSITIONS
035200         UNTIL NO-MORE-POS-RECS.
035300     PERFORM 3000-LOAD-PRICE-TABLE
035400         UNTIL NO-MORE-PRICE-RECS.
035500     PERFORM 4000-APPLY-PRICES-TO-POSITIONS.
035600     PERFORM 5000-SORT-HIERARCHY.
035700     PERFORM 6000-EXPORT-HIERARCHY-AND-POSITIONS.
035800     PERFORM 7000-CLOSING.
035900     STOP RUN.
036000
036100
036200*    ---------------------------------------------------------------
036300*    1000-SERIES -- OPEN FILES, ESTABLISH RUN DATE.
036400*    ---------------------------------------------------------------
036500 1000-INIT.
036600     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE.                   LV-0061
036700
036800     MOVE 1       TO WS-POW10 (1).
036900     MOVE 10      TO WS-POW10 (2).
037000     MOVE 100     TO WS-POW10 (3).
037100     MOVE 1000    TO WS-POW10 (4).
037200     MOVE 10000   TO WS-POW10 (5).
037300     MOVE 100000  TO WS-POW10 (6).
037400     MOVE 1000000 TO WS-POW10 (7).
037500
037600     OPEN INPUT  LV-POSITION-IN.
037700     OPEN INPUT  LV-PRICE-IN.
037800     OPEN OUTPUT LV-POSITION-OUT.
037900     OPEN OUTPUT LV-TITLE-OUT.
038000
038100     PERFORM 9010-READ-POSITION.
038200     PERFORM 9020-READ-PRICE.
038300
038400
038500*    ---------------------------------------------------------------
038600*    2000-SERIES -- IMPORT, CLEANSE, GROUP EVERY POSITION RECORD.
038700*    ---------------------------------------------------------------
038800 2000-IMPORT-POSITIONS.
038900     ADD 1 TO C-POS-READ.
039000     PERFORM 2200-ALLOCATE-POSITION-SLOT.
039100*    LV-0099 -- THE SLOT MUST BE ALLOCATED BEFORE ANY PARAGRAPH
039200*    BELOW WRITES A WT-* FIELD, OR THE WRITE LANDS ON THE
039300*    PRIOR RECORD'S ALREADY-COMMITTED SLOT.
039400
039500     MOVE SPACES TO WS-CLEAN-SRC.
039600     MOVE PI-KURZTEXT TO WS-CLEAN-SRC (1:40).
039700     PERFORM 2210-CLEAN-TEXT-FIELD.
039800     MOVE WS-CLEAN-DEST (1:40) TO WT-KURZTEXT (WT-IX).
039900
040000     MOVE SPACES TO WS-CLEAN-SRC.
040100     MOVE PI-GEWERK TO WS-CLEAN-SRC (1:30).
040200     PERFORM 2210-CLEAN-TEXT-FIELD.
040300     MOVE WS-CLEAN-DEST (1:30) TO WT-GEWERK (WT-IX).
040400
040500     MOVE SPACES TO WS-CLEAN-SRC.
040600     MOVE PI-UNTERGEWERK TO WS-CLEAN-SRC (1:30).
040700     PERFORM 2210-CLEAN-TEXT-FIELD.
040800     MOVE WS-CLEAN-DEST (1:30) TO WT-UNTERGEWERK (WT-IX).
040900
041000     PERFORM 2310-CONVERT-QTY-TEXT.
041100     PERFORM 2400-NORMALIZE-UNIT.
041200     PERFORM 2500-PARSE-OZ-PATH.
041300     PERFORM 2600-ASSIGN-GROUP.
041400     PERFORM 2700-STORE-POSITION.
041500
041600     PERFORM 9010-READ-POSITION.
041700
041800
041900*    ALLOCATES THE NEXT POSITION-TABLE SLOT AND POINTS WT-IX AT
042000*    IT -- MUST RUN BEFORE 2400/2500/2600/2700 BELOW, ALL OF WHICH
042100*    ADDRESS THEIR OUTPUT AS WT-*(WT-IX).  LV-0099.
042200 2200-ALLOCATE-POSITION-SLOT.
042300     ADD 1 TO C-POS-TABLE-CT.
042400     SET WT-IX TO C-POS-TABLE-CT.
042500
042600*    CLEAN-TEXT-FIELD IS CALLED ONCE PER TEXT FIELD ON THE        *
042700*    INCOMING RECORD.  IT REPLACES A NON-BREAKING SPACE (X'A0')   *
042800*    WITH AN ORDINARY SPACE, COLLAPSES RUNS OF BLANKS TO ONE,     *
042900*    AND TRIMS LEADING/TRAILING BLANKS, LEAVING THE RESULT IN     *
043000*    WS-CLEAN-DEST. CALLER MOVES THE SOURCE INTO WS-CLEAN-SRC     *
043100*    AND MOVES THE RESULT BACK OUT AFTERWARD.
043200 2210-CLEAN-TEXT-FIELD.
043300     INSPECT WS-CLEAN-SRC CONVERTING X"A0" TO SPACE.
043400
043500     MOVE SPACES TO WS-CLEAN-DEST.
043600     MOVE ZERO TO WS-CLEAN-OUT-IX.
043700     MOVE "Y" TO WS-CLEAN-LAST-SPACE.
043800
043900     PERFORM 2211-CLEAN-TEXT-STEP
044000         VARYING WS-CLEAN-IX FROM 1 BY 1
044100         UNTIL WS-CLEAN-IX > 60.
044200
044300*    TRIM ANY TRAILING BLANK LEFT BY THE COLLAPSE ABOVE.
044400     IF WS-CLEAN-OUT-IX > 0
044500        AND WS-CLEAN-DEST (WS-CLEAN-OUT-IX:1) = SPACE
044600         SUBTRACT 1 FROM WS-CLEAN-OUT-IX
044700     END-IF.
044800
044900
045000*    ONE-CHARACTER STEP OF THE BLANK-COLLAPSE LOOP ABOVE.
045100 2211-CLEAN-TEXT-STEP.
045200     IF WS-CLEAN-SRC (WS-CLEAN-IX:1) = SPACE
045300         IF WS-CLEAN-LAST-SPACE = "N"
045400             ADD 1 TO WS-CLEAN-OUT-IX
045500             MOVE SPACE TO
045600                  WS-CLEAN-DEST (WS-CLEAN-OUT-IX:1)
045700             MOVE "Y" TO WS-CLEAN-LAST-SPACE
045800         END-IF
045900     ELSE
046000         ADD 1 TO WS-CLEAN-OUT-IX
046100         MOVE WS-CLEAN-SRC (WS-CLEAN-IX:1)
046200              TO WS-CLEAN-DEST (WS-CLEAN-OUT-IX:1)
046300         MOVE "N" TO WS-CLEAN-LAST-SPACE
046400     END-IF.
046500
046600
046700*    ---------------------------------------------------------------
046800*    QUANTITY TEXT TO S9(9)V9(6).  ',' AND '.' BOTH TREATED AS    *
046900*    THE DECIMAL MARK.  BLANK OR ANY NON-DIGIT LEFT IN EITHER     *
047000*    PART MEANS THE WHOLE FIELD IS UNPARSEABLE AND THE QUANTITY   *
047100*    GOES TO ZERO, PER LV-0011.
047200*    ---------------------------------------------------------------
047300 2310-CONVERT-QTY-TEXT.
047400     MOVE SPACES TO WS-CONV-TEXT.
047500     MOVE PI-QTY-TEXT TO WS-CONV-TEXT (1:16).
047600     MOVE 6 TO WS-CONV-DEC-TARGET.
047700     PERFORM 8300-TEXT-TO-AMOUNT.
047800
047900     IF WS-CONV-VALID = "N"
048000         MOVE ZERO TO WK-QTY
048100     ELSE
048200         COMPUTE WK-QTY = WK-AMT-BUILD-INT +
048300                          (WK-AMT-BUILD-DEC / 1000000)
048400     END-IF.
048500
048600
048700*    ---------------------------------------------------------------
048800*    UNIT NORMALIZER.  TRIM/LOWER/STRIP '.' AND SPACES, THEN MAP. *
048900*    ---------------------------------------------------------------
049000 2400-NORMALIZE-UNIT.                                             LV-0042
049100     MOVE SPACES TO WS-CLEAN-SRC.
049200     MOVE PI-QU TO WS-CLEAN-SRC (1:10).
049300     PERFORM 2210-CLEAN-TEXT-FIELD.
049400
049500     MOVE WS-CLEAN-DEST TO WS-CLEAN-SRC.
049600     INSPECT WS-CLEAN-SRC CONVERTING
049700          "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
049800          "abcdefghijklmnopqrstuvwxyz".
049900     INSPECT WS-CLEAN-SRC REPLACING ALL "." BY SPACE.
050000     MOVE ZERO TO WS-CLEAN-OUT-IX.
050100     PERFORM 2410-SQUEEZE-UNIT-STEP
050200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
050300     MOVE SPACES TO WS-CLEAN-DEST (WS-CLEAN-OUT-IX + 1:).
050400
050500     EVALUATE WS-CLEAN-DEST (1:10)
050600         WHEN "m         "
050700         WHEN "meter     "
050800         WHEN "lfdm      "
050900             MOVE "MTR" TO WT-UNIT (WT-IX)
051000         WHEN "m2        "
051100         WHEN "qm        "
051200             MOVE "MTK" TO WT-UNIT (WT-IX)
051300         WHEN "m3        "
051400         WHEN "cbm       "
051500             MOVE "MTQ" TO WT-UNIT (WT-IX)
051600         WHEN "h         "
051700         WHEN "std       "
051800         WHEN "stunden   "
051900             MOVE "HUR" TO WT-UNIT (WT-IX)
052000         WHEN "stk       "
052100         WHEN "stueck    "
052200         WHEN "st        "
052300             MOVE "C62" TO WT-UNIT (WT-IX)
052400         WHEN OTHER
052500             MOVE "C62" TO WT-UNIT (WT-IX)
052600     END-EVALUATE.
052700
052800*    NOTE -- THIS SHOP SPELLS THE GERMAN UMLAUT "STUECK" IN ITS
052900*    ASCII-TRANSLITERATED FORM, SAME AS EVERYWHERE ELSE IN THE
053000*    TENDER FILES WE GET FROM THE ARCHITECTS.  THE SUPERSCRIPT
053100*    M**2/M**3 FORMS DON'T PUNCH CLEAN ON OUR GEAR SO WE DON'T
053200*    BOTHER MATCHING THEM HERE -- ASCII "M2"/"M3" IS WHAT WE USE.
053300
053400
053500*    ONE-CHARACTER STEP OF THE SPACE-SQUEEZE LOOP ABOVE.
053600 2410-SQUEEZE-UNIT-STEP.
053700     IF WS-CLEAN-SRC (WS-I:1) NOT = SPACE
053800         ADD 1 TO WS-CLEAN-OUT-IX
053900         MOVE WS-CLEAN-SRC (WS-I:1)
054000              TO WS-CLEAN-DEST (WS-CLEAN-OUT-IX:1)
054100     END-IF.
054200
054300
054400*    ---------------------------------------------------------------
054500*    OZ-PATH PARSER.  SPLITS THE DOTTED ORDINAL INTO UP TO 5      *
054600*    NUMERIC SEGMENTS.  A TOKEN THAT IS NOT ALL DIGITS CONTRIBUTES*
054700*    ONLY THE VALUE OF ITS EMBEDDED DIGITS (0 IF NONE).           *
054800*    ---------------------------------------------------------------
054900 2500-PARSE-OZ-PATH.
055000     MOVE PI-OZ TO WS-OZ-TEXT.
055100     MOVE ZERO TO WT-PATH-LEN (WT-IX).
055200     MOVE SPACES TO WS-OZ-TOKEN (1) WS-OZ-TOKEN (2)
055300                    WS-OZ-TOKEN (3) WS-OZ-TOKEN (4)
055400                    WS-OZ-TOKEN (5).
055500     MOVE ZERO TO WS-OZ-TOKEN-CT.
055600     MOVE ZERO TO WT-PATH-SEG (WT-IX 1) WT-PATH-SEG (WT-IX 2)
055700                  WT-PATH-SEG (WT-IX 3) WT-PATH-SEG (WT-IX 4)
055800                  WT-PATH-SEG (WT-IX 5).
055900
056000     IF WS-OZ-TEXT NOT = SPACES
056100         UNSTRING WS-OZ-TEXT DELIMITED BY "."
056200             INTO WS-OZ-TOKEN (1) WS-OZ-TOKEN (2)
056300                  WS-OZ-TOKEN (3) WS-OZ-TOKEN (4)
056400                  WS-OZ-TOKEN (5)
056500             TALLYING IN WS-OZ-TOKEN-CT
056600         END-UNSTRING
056700
056800         PERFORM 2501-PARSE-TOKEN-STEP
056900             VARYING WS-I FROM 1 BY 1
057000             UNTIL WS-I > WS-OZ-TOKEN-CT OR WS-I > 5
057100         MOVE WS-OZ-TOKEN-CT TO WT-PATH-LEN (WT-IX)
057200         IF WT-PATH-LEN (WT-IX) > 5
057300             MOVE 5 TO WT-PATH-LEN (WT-IX)
057400         END-IF
057500     END-IF.
057600
057700     PERFORM 2510-BUILD-OZ-PATH-TEXT.
057800
057900
058000*    ONE-TOKEN STEP OF THE UNSTRING LOOP ABOVE -- REDUCES A SINGLE
058100*    OZ TOKEN TO THE NUMERIC VALUE OF ITS EMBEDDED DIGITS.
058200 2501-PARSE-TOKEN-STEP.
058300     MOVE WS-OZ-TOKEN (WS-I) TO WS-SCAN-TEXT (1:12).
058400     MOVE SPACES TO WS-SCAN-TEXT (13:8).
058500     MOVE 12 TO WS-SCAN-LEN.
058600     PERFORM 8100-SCAN-DIGITS.
058700     IF WS-SCAN-VALUE > 9999
058800         MOVE 9999 TO WT-PATH-SEG (WT-IX WS-I)
058900     ELSE
059000         MOVE WS-SCAN-VALUE TO WT-PATH-SEG (WT-IX WS-I)
059100     END-IF.
059200
059300
059400*    BUILDS THE CANONICAL DOT-JOINED PATH STRING FROM THE NUMERIC
059500*    SEGMENTS JUST PARSED, E.G. SEGMENTS (1,2,10) BECOMES "1.2.10".
059600 2510-BUILD-OZ-PATH-TEXT.
059700     MOVE SPACES TO WT-OZ-PATH-TXT (WT-IX).
059800     MOVE ZERO TO WS-CLEAN-OUT-IX.
059900
060000     IF WT-PATH-LEN (WT-IX) > 0
060100         PERFORM 2511-BUILD-PATH-STEP
060200             VARYING WS-I FROM 1 BY 1
060300             UNTIL WS-I > WT-PATH-LEN (WT-IX)
060400     END-IF.
060500
060600
060700*    ONE-SEGMENT STEP OF THE PATH-TEXT BUILD LOOP ABOVE.
060800 2511-BUILD-PATH-STEP.
060900     IF WS-I > 1
061000         ADD 1 TO WS-CLEAN-OUT-IX
061100         MOVE "." TO
061200              WT-OZ-PATH-TXT (WT-IX) (WS-CLEAN-OUT-IX:1)
061300     END-IF.
061400     MOVE WT-PATH-SEG (WT-IX WS-I) TO WS-SCAN-VALUE.
061500     PERFORM 8200-APPEND-NUMBER-TO-PATH.
061600
061700
061800*    APPENDS WS-SCAN-VALUE (UP TO 4 DIGITS) TO
061900*    WT-OZ-PATH-TXT (WT-IX), ADVANCING WS-CLEAN-OUT-IX, WITH NO
062000*    LEADING ZEROES (MATCHES THE NUMERIC-COMPARE SEMANTICS USED
062100*    BY THE SORT).  COBOL HAS NO VARIABLE-WIDTH NUMERIC-TO-TEXT
062200*    MOVE, SO THE NUMBER IS EDITED THROUGH A Z-SUPPRESSED FIELD
062300*    AND THE LEADING BLANKS ARE SQUEEZED OUT.
062400 8200-APPEND-NUMBER-TO-PATH.
062500     MOVE WS-SCAN-VALUE TO WS-EDIT-NUM.
062600     PERFORM 8201-APPEND-DIGIT-STEP
062700         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4.
062800
062900
063000*    ONE-DIGIT STEP OF THE ZERO-SUPPRESS SQUEEZE LOOP ABOVE.
063100 8201-APPEND-DIGIT-STEP.
063200     IF WS-EDIT-NUM (WS-K:1) NOT = SPACE
063300         ADD 1 TO WS-CLEAN-OUT-IX
063400         MOVE WS-EDIT-NUM (WS-K:1)
063500              TO WT-OZ-PATH-TXT (WT-IX) (WS-CLEAN-OUT-IX:1)
063600     END-IF.
063700
063800
063900*    ---------------------------------------------------------------
064000*    ASSIGN-GROUP - LOCATES OR CREATES THE TRADE AND SUB-TRADE    *
064100*    GROUPS FOR THE CLEANED GEWERK / UNTERGEWERK NAMES, USING THE *
064200*    FALLBACK NAMES ON BLANK, IN FIRST-SEEN CREATION ORDER.       *
064300*    ---------------------------------------------------------------
064400 2600-ASSIGN-GROUP.
064500     IF WT-GEWERK (WT-IX) = SPACES
064600         MOVE "(Gewerklos)" TO WT-GEWERK (WT-IX)
064700     END-IF.
064800     IF WT-UNTERGEWERK (WT-IX) = SPACES
064900         MOVE "(Untergewerklos)" TO WT-UNTERGEWERK (WT-IX)
065000     END-IF.
065100
065200     PERFORM 2610-FIND-OR-ADD-TRADE.
065300     PERFORM 2620-FIND-OR-ADD-SUBTRADE.
065400
065500
065600 2610-FIND-OR-ADD-TRADE.
065700     MOVE "N" TO WS-FOUND.
065800     PERFORM 2611-SCAN-TRADE-STEP
065900         VARYING WS-I FROM 1 BY 1
066000         UNTIL WS-I > C-TRADE-TABLE-CT.
066100
066200     IF WS-FOUND = "N"
066300         ADD 1 TO C-TRADE-TABLE-CT
066400         MOVE WT-GEWERK (WT-IX) TO TG-NAME (C-TRADE-TABLE-CT)
066500         MOVE ZERO TO TG-NET-TOTAL (C-TRADE-TABLE-CT)
066600                      TG-GROSS-TOTAL (C-TRADE-TABLE-CT)
066700         MOVE C-TRADE-TABLE-CT TO WT-TRADE-IX (WT-IX)
066800     END-IF.
066900
067000
067100*    ONE-ENTRY STEP OF THE TRADE-TABLE SCAN ABOVE.
067200 2611-SCAN-TRADE-STEP.
067300     IF TG-NAME (WS-I) = WT-GEWERK (WT-IX)
067400         MOVE "Y" TO WS-FOUND
067500         MOVE WS-I TO WT-TRADE-IX (WT-IX)
067600     END-IF.
067700
067800
067900 2620-FIND-OR-ADD-SUBTRADE.
068000     MOVE "N" TO WS-FOUND.
068100     PERFORM 2621-SCAN-SUBTRADE-STEP
068200         VARYING WS-I FROM 1 BY 1
068300         UNTIL WS-I > C-SUBTR-TABLE-CT.
068400
068500     IF WS-FOUND = "N"
068600         ADD 1 TO C-SUBTR-TABLE-CT
068700         MOVE WT-UNTERGEWERK (WT-IX)
068800              TO SG-NAME (C-SUBTR-TABLE-CT)
068900         MOVE WT-TRADE-IX (WT-IX)
069000              TO SG-TRADE-IX (C-SUBTR-TABLE-CT)
069100         MOVE ZERO TO SG-NET-TOTAL (C-SUBTR-TABLE-CT)
069200                      SG-GROSS-TOTAL (C-SUBTR-TABLE-CT)
069300         MOVE C-SUBTR-TABLE-CT TO WT-SUBTR-IX (WT-IX)
069400     END-IF.
069500
069600
069700*    ONE-ENTRY STEP OF THE SUBTRADE-TABLE SCAN ABOVE.
069800 2621-SCAN-SUBTRADE-STEP.
069900     IF SG-TRADE-IX (WS-I) = WT-TRADE-IX (WT-IX)
070000        AND SG-NAME (WS-I) = WT-UNTERGEWERK (WT-IX)
070100         MOVE "Y" TO WS-FOUND
070200         MOVE WS-I TO WT-SUBTR-IX (WT-IX)
070300     END-IF.
070400
070500
070600*    ---------------------------------------------------------------
070700*    2700-STORE-POSITION - FILLS IN THE REMAINING FIELDS OF THE   *
070800*    SLOT 2200-ALLOCATE-POSITION-SLOT ALREADY OPENED FOR THIS     *
070900*    RECORD.  VAT DEFAULTS TO 0.19 AND THE UNIT PRICE / TOTAL STAY*
071000*    ABSENT UNTIL THE PRICE-MERGE STEP.                           *
071100*    ---------------------------------------------------------------
071200 2700-STORE-POSITION.
071300     MOVE PI-OZ TO WT-OZ (WT-IX).
071400     MOVE WK-QTY TO WT-QTY (WT-IX).
071500     MOVE ZERO TO WT-UNIT-PRICE (WT-IX).
071600     MOVE "N" TO WT-UNIT-PRICE-FL (WT-IX).
071700     MOVE ZERO TO WT-TOTAL-NET (WT-IX).
071800     MOVE "N" TO WT-TOTAL-NET-FL (WT-IX).
071900     MOVE .1900 TO WT-VAT-RATE (WT-IX).
072000
072100
072200*    ---------------------------------------------------------------
072300*    3000-SERIES -- LOAD THE PRICING FILE INTO THE PRICE TABLE,   *
072400*    CONVERTING EACH TEXT FIELD TO DISPLAY NUMERIC AND CARRYING A *
072500*    PRESENT/ABSENT FLAG BYTE FOR EACH.  (LV-0019, LV-0023)       *
072600*    ---------------------------------------------------------------
072700 3000-LOAD-PRICE-TABLE.
072800     ADD 1 TO C-PRICE-READ.
072900     PERFORM 3010-CONVERT-PRICE-FIELDS.
073000     PERFORM 3015-VALIDATE-PRICE-KEY THRU 3015-EXIT.
073100         IF SKIP-THIS-PRICE
073200             CONTINUE
073300         ELSE
073400             PERFORM 3020-STORE-PRICE-ENTRY
073500         END-IF
073600     PERFORM 9020-READ-PRICE.
073700
073800
073900 3010-CONVERT-PRICE-FIELDS.
074000     IF PR-UNIT-PRICE-TEXT = SPACES
074100         MOVE "N" TO WK-UNIT-PRICE-FL
074200         MOVE ZERO TO WK-UNIT-PRICE
074300     ELSE
074400         MOVE SPACES TO WS-CONV-TEXT
074500         MOVE PR-UNIT-PRICE-TEXT TO WS-CONV-TEXT (1:11)
074600         MOVE 2 TO WS-CONV-DEC-TARGET
074700         PERFORM 8300-TEXT-TO-AMOUNT
074800         IF WS-CONV-VALID = "N"
074900             MOVE "N" TO WK-UNIT-PRICE-FL
075000             MOVE ZERO TO WK-UNIT-PRICE
075100         ELSE
075200             MOVE "Y" TO WK-UNIT-PRICE-FL
075300             COMPUTE WK-UNIT-PRICE = WK-AMT-BUILD-INT +
075400                                     (WK-AMT-BUILD-DEC / 100)
075500         END-IF
075600     END-IF.
075700
075800     IF PR-TOTAL-NET-TEXT = SPACES
075900         MOVE "N" TO WK-TOTAL-NET-FL
076000         MOVE ZERO TO WK-TOTAL-NET
076100     ELSE
076200         MOVE SPACES TO WS-CONV-TEXT
076300         MOVE PR-TOTAL-NET-TEXT TO WS-CONV-TEXT (1:13)
076400         MOVE 2 TO WS-CONV-DEC-TARGET
076500         PERFORM 8300-TEXT-TO-AMOUNT
076600         IF WS-CONV-VALID = "N"
076700             MOVE "N" TO WK-TOTAL-NET-FL
076800             MOVE ZERO TO WK-TOTAL-NET
076900         ELSE
077000             MOVE "Y" TO WK-TOTAL-NET-FL
077100             COMPUTE WK-TOTAL-NET = WK-AMT-BUILD-INT +
077200                                    (WK-AMT-BUILD-DEC / 100)
077300         END-IF
077400     END-IF.
077500
077600*    VAT-RATE ABSENT ON THE PRICE RECORD DEFAULTS TO 0.19, SAME
077700*    AS THE DEFAULT APPLIED ON IMPORT -- LV-0023.
077800     IF PR-VAT-RATE-TEXT = SPACES
077900         MOVE "N" TO WK-VAT-RATE-FL
078000         MOVE .1900 TO WK-VAT-RATE
078100     ELSE
078200         MOVE SPACES TO WS-CONV-TEXT
078300         MOVE PR-VAT-RATE-TEXT TO WS-CONV-TEXT (1:6)
078400         MOVE 4 TO WS-CONV-DEC-TARGET
078500         PERFORM 8300-TEXT-TO-AMOUNT
078600         IF WS-CONV-VALID = "N"
078700             MOVE "N" TO WK-VAT-RATE-FL
078800             MOVE .1900 TO WK-VAT-RATE
078900         ELSE
079000             MOVE "Y" TO WK-VAT-RATE-FL
079100             COMPUTE WK-VAT-RATE = WK-AMT-BUILD-INT +
079200                                   (WK-AMT-BUILD-DEC / 10000)
079300         END-IF
079400     END-IF.
079500
079600
079700*    A BLANK KEY, OR A RECORD WHERE NONE OF THE THREE PRICE
079800*    VALUES CAME THROUGH, CARRIES NOTHING WORTH KEEPING -- SKIP
079900*    IT RATHER THAN CLUTTER THE PRICE TABLE WITH A DEAD ENTRY.
080000*    LV-0100.
080100 3015-VALIDATE-PRICE-KEY.
080200     MOVE "NO" TO WK-PRICE-SKIP.
080300
080400     IF PR-KEY = SPACES
080500         MOVE "YES" TO WK-PRICE-SKIP
080600         GO TO 3015-EXIT
080700     END-IF.
080800
080900     IF WK-UNIT-PRICE-FL = "N"
081000        AND WK-TOTAL-NET-FL = "N"
081100        AND WK-VAT-RATE-FL = "N"
081200         MOVE "YES" TO WK-PRICE-SKIP
081300         GO TO 3015-EXIT
081400     END-IF.
081500
081600 3015-EXIT.
081700     EXIT.
081800
081900
082000 3020-STORE-PRICE-ENTRY.
082100     ADD 1 TO C-PRICE-TABLE-CT.
082200     SET PT-IX TO C-PRICE-TABLE-CT.
082300     MOVE SPACES TO PT-KEY (PT-IX).
082400     MOVE PR-KEY TO PT-KEY (PT-IX).                               LV-0104
082500     MOVE WK-UNIT-PRICE TO PT-UNIT-PRICE (PT-IX).
082600     MOVE WK-UNIT-PRICE-FL TO PT-UNIT-PRICE-FL (PT-IX).
082700     MOVE WK-TOTAL-NET TO PT-TOTAL-NET (PT-IX).
082800     MOVE WK-TOTAL-NET-FL TO PT-TOTAL-NET-FL (PT-IX).
082900     MOVE WK-VAT-RATE TO PT-VAT-RATE (PT-IX).
083000     MOVE WK-VAT-RATE-FL TO PT-VAT-RATE-FL (PT-IX).
083100     ADD 1 TO C-PRICE-KEPT.
083200
083300
083400*    ---------------------------------------------------------------
083500*    4000-SERIES -- PRICE MERGE.  EACH POSITION IS MATCHED TO THE *
083600*    PRICE TABLE BY ITS CANONICAL OZ-PATH (NOT THE RAW OZ TEXT -- *
083700*    LV-0104); WHEN THE SAME KEY APPEARS MORE THAN ONE TIME ON    *
083800*    THE PRICING FILE THE LAST ONE READ WINS (LV-0019).           *
083900*    A SUPPLIED TOTAL-NET ALWAYS WINS OVER A COMPUTED ONE; THE    *
084000*    COMPUTED VALUE (QTY TIMES UNIT PRICE, ROUNDED) IS USED ONLY  *
084100*    WHEN BOTH QTY AND UNIT PRICE ARE PRESENT AND NO TOTAL WAS    *
084200*    SUPPLIED -- COMMERCIAL (HALF-UP) ROUNDING PER LV-0079.       *
084300*    ---------------------------------------------------------------
084400 4000-APPLY-PRICES-TO-POSITIONS.
084500     PERFORM 4100-APPLY-PRICE-STEP
084600         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > C-POS-TABLE-CT.
084700
084800
084900 4100-APPLY-PRICE-STEP.
085000     PERFORM 4110-FIND-PRICE-MATCH.
085100     IF WS-FOUND = "Y"
085200         ADD 1 TO C-PRICE-MATCHED
085300         MOVE PT-UNIT-PRICE (PT-IX) TO WT-UNIT-PRICE (WT-IX)
085400         MOVE PT-UNIT-PRICE-FL (PT-IX) TO WT-UNIT-PRICE-FL (WT-IX)
085500         IF PT-TOTAL-NET-FL (PT-IX) = "Y"
085600             MOVE PT-TOTAL-NET (PT-IX) TO WT-TOTAL-NET (WT-IX)
085700             MOVE "Y" TO WT-TOTAL-NET-FL (WT-IX)
085800         ELSE
085900             IF WT-UNIT-PRICE-FL (WT-IX) = "Y"
086000                 COMPUTE WT-TOTAL-NET (WT-IX) ROUNDED =
086100                     WT-UNIT-PRICE (WT-IX) * WT-QTY (WT-IX)
086200                 MOVE "Y" TO WT-TOTAL-NET-FL (WT-IX)
086300             ELSE
086400                 MOVE ZERO TO WT-TOTAL-NET (WT-IX)
086500                 MOVE "N" TO WT-TOTAL-NET-FL (WT-IX)
086600             END-IF
086700         END-IF
086800         IF PT-VAT-RATE-FL (PT-IX) = "Y"
086900             MOVE PT-VAT-RATE (PT-IX) TO WT-VAT-RATE (WT-IX)
087000         END-IF
087100     END-IF.
087200
087300
087400 4110-FIND-PRICE-MATCH.
087500     MOVE "N" TO WS-FOUND.
087600     MOVE ZERO TO WS-J.
087700     PERFORM 4111-SCAN-PRICE-STEP
087800         VARYING PT-IX FROM 1 BY 1
087900         UNTIL PT-IX > C-PRICE-TABLE-CT.
088000     IF WS-J NOT = ZERO
088100         SET PT-IX TO WS-J                                        LV-0019
088200     END-IF.
088300
088400
088500*    ONE-ENTRY STEP OF THE PRICE-TABLE SCAN ABOVE.  DOES NOT STOP
088600*    ON THE FIRST HIT SO THAT THE LAST MATCHING ENTRY WINS.
088700 4111-SCAN-PRICE-STEP.
088800     IF PT-KEY (PT-IX) = WT-OZ-PATH-TXT (WT-IX)                   LV-0104
088900         MOVE "Y" TO WS-FOUND
089000         SET WS-J TO PT-IX
089100     END-IF.
089200
089300
089400*    ---------------------------------------------------------------
089500*    5000-SERIES -- SORT THE HIERARCHY INTO OZ-PATH ORDER.  NONE  *
089600*    OF THE TABLES ABOVE ARE PHYSICALLY REORDERED (WT-TRADE-IX,   *
089700*    WT-SUBTR-IX AND SG-TRADE-IX ALL POINT AT FIXED ENTRY NUMBERS); *
089800*    INSTEAD WE SORT SEPARATE ORDER ARRAYS OF ENTRY NUMBERS, USING*
089900*    EACH GROUP'S LOWEST-NUMBERED MEMBER'S OZ-PATH AS ITS SORT KEY, *
090000*    THEN TURN EACH ORDER ARRAY INTO A RANK ARRAY SO THE NEXT     *
090100*    LEVEL DOWN CAN SORT ON (PARENT-RANK, OWN-PATH) -- NO SORT    *
090200*    VERB IN THIS SHOP'S COMPILE LIBRARY (LV-0037).               *
090300*    ---------------------------------------------------------------
090400 5000-SORT-HIERARCHY.
090500     PERFORM 5100-COMPUTE-GROUP-KEYS.
090600     PERFORM 5200-SORT-TRADE-ORDER.
090700     PERFORM 5210-BUILD-TRADE-RANK.
090800     PERFORM 5300-SORT-SUBTR-ORDER.
090900     PERFORM 5310-BUILD-SUBTR-RANK.
091000     PERFORM 5400-SORT-POSITION-ORDER.
091100
091200
091300 5100-COMPUTE-GROUP-KEYS.
091400     PERFORM 5101-RESET-TRADE-FLAG-STEP
091500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-TRADE-TABLE-CT.
091600     PERFORM 5102-RESET-SUBTR-FLAG-STEP
091700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-SUBTR-TABLE-CT.
091800     PERFORM 5103-SCAN-POSITION-STEP
091900         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > C-POS-TABLE-CT.
092000
092100 5101-RESET-TRADE-FLAG-STEP.
092200     MOVE "N" TO WS-TRADE-HAS-MIN (WS-I).
092300
092400 5102-RESET-SUBTR-FLAG-STEP.
092500     MOVE "N" TO WS-SUBTR-HAS-MIN (WS-I).
092600
092700*    ONE-POSITION STEP -- UPDATES ITS TRADE'S AND SUB-TRADE'S
092800*    MINIMUM OZ-PATH IF THIS POSITION'S PATH IS LOWER, OR IF THE
092900*    GROUP HAS NO MINIMUM RECORDED YET.
093000 5103-SCAN-POSITION-STEP.
093100     SET TG-IX TO WT-TRADE-IX (WT-IX).
093200     IF WS-TRADE-HAS-MIN (TG-IX) = "N"
093300         MOVE "Y" TO WS-TRADE-HAS-MIN (TG-IX)
093400         PERFORM 5105-COPY-WT-PATH-TO-TG
093500     ELSE
093600         PERFORM 5104-COMPARE-WT-TO-TG
093700         IF WS-CMP-RESULT < 0
093800             PERFORM 5105-COPY-WT-PATH-TO-TG
093900         END-IF
094000     END-IF.
094100
094200     SET SG-IX TO WT-SUBTR-IX (WT-IX).
094300     IF WS-SUBTR-HAS-MIN (SG-IX) = "N"
094400         MOVE "Y" TO WS-SUBTR-HAS-MIN (SG-IX)
094500         PERFORM 5107-COPY-WT-PATH-TO-SG
094600     ELSE
094700         PERFORM 5106-COMPARE-WT-TO-SG
094800         IF WS-CMP-RESULT < 0
094900             PERFORM 5107-COPY-WT-PATH-TO-SG
095000         END-IF
095100     END-IF.
095200
095300 5104-COMPARE-WT-TO-TG.
095400     MOVE WT-PATH-LEN (WT-IX) TO WS-CMP-A-LEN.
095500     MOVE WT-PATH-SEG (WT-IX 1) TO WS-CMP-A-SEG (1).
095600     MOVE WT-PATH-SEG (WT-IX 2) TO WS-CMP-A-SEG (2).
095700     MOVE WT-PATH-SEG (WT-IX 3) TO WS-CMP-A-SEG (3).
095800     MOVE WT-PATH-SEG (WT-IX 4) TO WS-CMP-A-SEG (4).
095900     MOVE WT-PATH-SEG (WT-IX 5) TO WS-CMP-A-SEG (5).
096000     MOVE TG-SORT-LEN (TG-IX) TO WS-CMP-B-LEN.
096100     MOVE TG-SORT-SEG (TG-IX 1) TO WS-CMP-B-SEG (1).
096200     MOVE TG-SORT-SEG (TG-IX 2) TO WS-CMP-B-SEG (2).
096300     MOVE TG-SORT-SEG (TG-IX 3) TO WS-CMP-B-SEG (3).
096400     MOVE TG-SORT-SEG (TG-IX 4) TO WS-CMP-B-SEG (4).
096500     MOVE TG-SORT-SEG (TG-IX 5) TO WS-CMP-B-SEG (5).
096600     PERFORM 8150-COMPARE-PATHS.
096700
096800 5105-COPY-WT-PATH-TO-TG.
096900     MOVE WT-PATH-LEN (WT-IX) TO TG-SORT-LEN (TG-IX).
097000     MOVE WT-PATH-SEG (WT-IX 1) TO TG-SORT-SEG (TG-IX 1).
097100     MOVE WT-PATH-SEG (WT-IX 2) TO TG-SORT-SEG (TG-IX 2).
097200     MOVE WT-PATH-SEG (WT-IX 3) TO TG-SORT-SEG (TG-IX 3).
097300     MOVE WT-PATH-SEG (WT-IX 4) TO TG-SORT-SEG (TG-IX 4).
097400     MOVE WT-PATH-SEG (WT-IX 5) TO TG-SORT-SEG (TG-IX 5).
097500
097600 5106-COMPARE-WT-TO-SG.
097700     MOVE WT-PATH-LEN (WT-IX) TO WS-CMP-A-LEN.
097800     MOVE WT-PATH-SEG (WT-IX 1) TO WS-CMP-A-SEG (1).
097900     MOVE WT-PATH-SEG (WT-IX 2) TO WS-CMP-A-SEG (2).
098000     MOVE WT-PATH-SEG (WT-IX 3) TO WS-CMP-A-SEG (3).
098100     MOVE WT-PATH-SEG (WT-IX 4) TO WS-CMP-A-SEG (4).
098200     MOVE WT-PATH-SEG (WT-IX 5) TO WS-CMP-A-SEG (5).
098300     MOVE SG-SORT-LEN (SG-IX) TO WS-CMP-B-LEN.
098400     MOVE SG-SORT-SEG (SG-IX 1) TO WS-CMP-B-SEG (1).
098500     MOVE SG-SORT-SEG (SG-IX 2) TO WS-CMP-B-SEG (2).
098600     MOVE SG-SORT-SEG (SG-IX 3) TO WS-CMP-B-SEG (3).
098700     MOVE SG-SORT-SEG (SG-IX 4) TO WS-CMP-B-SEG (4).
098800     MOVE SG-SORT-SEG (SG-IX 5) TO WS-CMP-B-SEG (5).
098900     PERFORM 8150-COMPARE-PATHS.
099000
099100 5107-COPY-WT-PATH-TO-SG.
099200     MOVE WT-PATH-LEN (WT-IX) TO SG-SORT-LEN (SG-IX).
099300     MOVE WT-PATH-SEG (WT-IX 1) TO SG-SORT-SEG (SG-IX 1).
099400     MOVE WT-PATH-SEG (WT-IX 2) TO SG-SORT-SEG (SG-IX 2).
099500     MOVE WT-PATH-SEG (WT-IX 3) TO SG-SORT-SEG (SG-IX 3).
099600     MOVE WT-PATH-SEG (WT-IX 4) TO SG-SORT-SEG (SG-IX 4).
099700     MOVE WT-PATH-SEG (WT-IX 5) TO SG-SORT-SEG (SG-IX 5).
099800
099900
100000*    STRAIGHT INSERTION SORT OF THE TRADE ORDER ARRAY BY EACH
100100*    TRADE'S MINIMUM OZ-PATH.  FIFTY ENTRIES AT MOST -- INSERTION
100200*    SORT IS PLENTY FOR A TABLE THIS SMALL.
100300 5200-SORT-TRADE-ORDER.
100400     PERFORM 5201-INIT-TRADE-ORDER-STEP
100500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-TRADE-TABLE-CT.
100600     PERFORM 5202-TRADE-OUTER-STEP
100700         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > C-TRADE-TABLE-CT.
100800
100900 5201-INIT-TRADE-ORDER-STEP.
101000     MOVE WS-I TO TO-ORDER (WS-I).
101100
101200 5202-TRADE-OUTER-STEP.
101300     MOVE TO-ORDER (WS-I) TO WS-J.
101400     MOVE WS-I TO WS-K.
101500     PERFORM 5203-TRADE-NEEDS-SHIFT.
101600     PERFORM 5204-TRADE-SHIFT-STEP
101700         UNTIL WS-FOUND = "N".
101800     MOVE WS-J TO TO-ORDER (WS-K).
101900
102000*    SETS WS-FOUND TO "Y" WHEN THE ENTRY BEING INSERTED (WS-J)
102100*    SORTS BEFORE THE ENTRY CURRENTLY AT WS-K - 1.
102200 5203-TRADE-NEEDS-SHIFT.
102300     IF WS-K < 2
102400         MOVE "N" TO WS-FOUND
102500     ELSE
102600         SET TG-IX TO WS-J
102700         MOVE TG-SORT-LEN (TG-IX) TO WS-CMP-A-LEN
102800         MOVE TG-SORT-SEG (TG-IX 1) TO WS-CMP-A-SEG (1)
102900         MOVE TG-SORT-SEG (TG-IX 2) TO WS-CMP-A-SEG (2)
103000         MOVE TG-SORT-SEG (TG-IX 3) TO WS-CMP-A-SEG (3)
103100         MOVE TG-SORT-SEG (TG-IX 4) TO WS-CMP-A-SEG (4)
103200         MOVE TG-SORT-SEG (TG-IX 5) TO WS-CMP-A-SEG (5)
103300         COMPUTE WS-L = WS-K - 1
103400         MOVE TO-ORDER (WS-L) TO WS-M
103500         SET TG-IX TO WS-M
103600         MOVE TG-SORT-LEN (TG-IX) TO WS-CMP-B-LEN
103700         MOVE TG-SORT-SEG (TG-IX 1) TO WS-CMP-B-SEG (1)
103800         MOVE TG-SORT-SEG (TG-IX 2) TO WS-CMP-B-SEG (2)
103900         MOVE TG-SORT-SEG (TG-IX 3) TO WS-CMP-B-SEG (3)
104000         MOVE TG-SORT-SEG (TG-IX 4) TO WS-CMP-B-SEG (4)
104100         MOVE TG-SORT-SEG (TG-IX 5) TO WS-CMP-B-SEG (5)
104200         PERFORM 8150-COMPARE-PATHS
104300         IF WS-CMP-RESULT < 0
104400             MOVE "Y" TO WS-FOUND
104500         ELSE
104600             MOVE "N" TO WS-FOUND
104700         END-IF
104800     END-IF.
104900
105000 5204-TRADE-SHIFT-STEP.
105100     COMPUTE WS-L = WS-K - 1.
105200     MOVE TO-ORDER (WS-L) TO TO-ORDER (WS-K).
105300     SUBTRACT 1 FROM WS-K.
105400     PERFORM 5203-TRADE-NEEDS-SHIFT.
105500
105600
105700 5210-BUILD-TRADE-RANK.
105800     PERFORM 5211-BUILD-TRADE-RANK-STEP
105900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-TRADE-TABLE-CT.
106000
106100 5211-BUILD-TRADE-RANK-STEP.
106200     MOVE TO-ORDER (WS-I) TO WS-J.
106300     MOVE WS-I TO TR-RANK (WS-J).
106400
106500
106600*    SUB-TRADE ORDER SORTS ON (PARENT TRADE'S RANK, OWN MIN PATH).
106700 5300-SORT-SUBTR-ORDER.
106800     PERFORM 5301-INIT-SUBTR-ORDER-STEP
106900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-SUBTR-TABLE-CT.
107000     PERFORM 5302-SUBTR-OUTER-STEP
107100         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > C-SUBTR-TABLE-CT.
107200
107300 5301-INIT-SUBTR-ORDER-STEP.
107400     MOVE WS-I TO SO-ORDER (WS-I).
107500
107600 5302-SUBTR-OUTER-STEP.
107700     MOVE SO-ORDER (WS-I) TO WS-J.
107800     MOVE WS-I TO WS-K.
107900     PERFORM 5303-SUBTR-NEEDS-SHIFT.
108000     PERFORM 5304-SUBTR-SHIFT-STEP
108100         UNTIL WS-FOUND = "N".
108200     MOVE WS-J TO SO-ORDER (WS-K).
108300
108400 5303-SUBTR-NEEDS-SHIFT.
108500     IF WS-K < 2
108600         MOVE "N" TO WS-FOUND
108700     ELSE
108800         COMPUTE WS-L = WS-K - 1
108900         MOVE SO-ORDER (WS-L) TO WS-M
109000         SET SG-IX TO WS-J
109100         SET TG-IX TO SG-TRADE-IX (SG-IX)
109200         IF TR-RANK (TG-IX) < TR-RANK
109300                 (SG-TRADE-IX (WS-M))
109400             MOVE "Y" TO WS-FOUND
109500         ELSE
109600             IF TR-RANK (TG-IX) > TR-RANK
109700                     (SG-TRADE-IX (WS-M))
109800                 MOVE "N" TO WS-FOUND
109900             ELSE
110000                 MOVE SG-SORT-LEN (SG-IX) TO WS-CMP-A-LEN
110100                 MOVE SG-SORT-SEG (SG-IX 1) TO WS-CMP-A-SEG (1)
110200                 MOVE SG-SORT-SEG (SG-IX 2) TO WS-CMP-A-SEG (2)
110300                 MOVE SG-SORT-SEG (SG-IX 3) TO WS-CMP-A-SEG (3)
110400                 MOVE SG-SORT-SEG (SG-IX 4) TO WS-CMP-A-SEG (4)
110500                 MOVE SG-SORT-SEG (SG-IX 5) TO WS-CMP-A-SEG (5)
110600                 MOVE SG-SORT-LEN (WS-M) TO WS-CMP-B-LEN
110700                 MOVE SG-SORT-SEG (WS-M 1) TO WS-CMP-B-SEG (1)
110800                 MOVE SG-SORT-SEG (WS-M 2) TO WS-CMP-B-SEG (2)
110900                 MOVE SG-SORT-SEG (WS-M 3) TO WS-CMP-B-SEG (3)
111000                 MOVE SG-SORT-SEG (WS-M 4) TO WS-CMP-B-SEG (4)
111100                 MOVE SG-SORT-SEG (WS-M 5) TO WS-CMP-B-SEG (5)
111200                 PERFORM 8150-COMPARE-PATHS
111300                 IF WS-CMP-RESULT < 0
111400                     MOVE "Y" TO WS-FOUND
111500                 ELSE
111600                     MOVE "N" TO WS-FOUND
111700                 END-IF
111800             END-IF
111900         END-IF
112000     END-IF.
112100
112200 5304-SUBTR-SHIFT-STEP.
112300     COMPUTE WS-L = WS-K - 1.
112400     MOVE SO-ORDER (WS-L) TO SO-ORDER (WS-K).
112500     SUBTRACT 1 FROM WS-K.
112600     PERFORM 5303-SUBTR-NEEDS-SHIFT.
112700
112800
112900 5310-BUILD-SUBTR-RANK.
113000     PERFORM 5311-BUILD-SUBTR-RANK-STEP
113100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-SUBTR-TABLE-CT.
113200
113300 5311-BUILD-SUBTR-RANK-STEP.
113400     MOVE SO-ORDER (WS-I) TO WS-J.
113500     MOVE WS-I TO SR-RANK (WS-J).
113600
113700
113800*    POSITION ORDER SORTS ON (PARENT SUB-TRADE'S RANK, OWN PATH).
113900 5400-SORT-POSITION-ORDER.
114000     PERFORM 5401-INIT-POS-ORDER-STEP
114100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-POS-TABLE-CT.
114200     PERFORM 5402-POS-OUTER-STEP
114300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > C-POS-TABLE-CT.
114400
114500 5401-INIT-POS-ORDER-STEP.
114600     MOVE WS-I TO PO-ORDER (WS-I).
114700
114800 5402-POS-OUTER-STEP.
114900     MOVE PO-ORDER (WS-I) TO WS-J.
115000     MOVE WS-I TO WS-K.
115100     PERFORM 5403-POS-NEEDS-SHIFT.
115200     PERFORM 5404-POS-SHIFT-STEP
115300         UNTIL WS-FOUND = "N".
115400     MOVE WS-J TO PO-ORDER (WS-K).
115500
115600 5403-POS-NEEDS-SHIFT.
115700     IF WS-K < 2
115800         MOVE "N" TO WS-FOUND
115900     ELSE
116000         COMPUTE WS-L = WS-K - 1
116100         MOVE PO-ORDER (WS-L) TO WS-M
116200         SET WT-IX TO WS-J
116300         IF SR-RANK (WT-SUBTR-IX (WT-IX)) <
116400                 SR-RANK (WT-SUBTR-IX (WS-M))
116500             MOVE "Y" TO WS-FOUND
116600         ELSE
116700             IF SR-RANK (WT-SUBTR-IX (WT-IX)) >
116800                     SR-RANK (WT-SUBTR-IX (WS-M))
116900                 MOVE "N" TO WS-FOUND
117000             ELSE
117100                 MOVE WT-PATH-LEN (WT-IX) TO WS-CMP-A-LEN
117200                 MOVE WT-PATH-SEG (WT-IX 1) TO WS-CMP-A-SEG (1)
117300                 MOVE WT-PATH-SEG (WT-IX 2) TO WS-CMP-A-SEG (2)
117400                 MOVE WT-PATH-SEG (WT-IX 3) TO WS-CMP-A-SEG (3)
117500                 MOVE WT-PATH-SEG (WT-IX 4) TO WS-CMP-A-SEG (4)
117600                 MOVE WT-PATH-SEG (WT-IX 5) TO WS-CMP-A-SEG (5)
117700                 MOVE WT-PATH-LEN (WS-M) TO WS-CMP-B-LEN
117800                 MOVE WT-PATH-SEG (WS-M 1) TO WS-CMP-B-SEG (1)
117900                 MOVE WT-PATH-SEG (WS-M 2) TO WS-CMP-B-SEG (2)
118000                 MOVE WT-PATH-SEG (WS-M 3) TO WS-CMP-B-SEG (3)
118100                 MOVE WT-PATH-SEG (WS-M 4) TO WS-CMP-B-SEG (4)
118200                 MOVE WT-PATH-SEG (WS-M 5) TO WS-CMP-B-SEG (5)
118300                 PERFORM 8150-COMPARE-PATHS
118400                 IF WS-CMP-RESULT < 0
118500                     MOVE "Y" TO WS-FOUND
118600                 ELSE
118700                     MOVE "N" TO WS-FOUND
118800                 END-IF
118900             END-IF
119000         END-IF
119100     END-IF.
119200
119300 5404-POS-SHIFT-STEP.
119400     COMPUTE WS-L = WS-K - 1.
119500     MOVE PO-ORDER (WS-L) TO PO-ORDER (WS-K).
119600     SUBTRACT 1 FROM WS-K.
119700     PERFORM 5403-POS-NEEDS-SHIFT.
119800
119900
120000*    ---------------------------------------------------------------
120100*    6000-SERIES -- WRITE THE TITLE (HIERARCHY) FILE AND THE FLAT *
120200*    POSITION FILE, BOTH IN FINAL SORTED ORDER.  EACH TITLE RECORD*
120300*    IS ASSIGNED ITS OUTPUT SEQUENCE NUMBER AS IT IS WRITTEN, AND *
120400*    THAT SEQUENCE IS STASHED BACK IN TG-SEQ / SG-SEQ SO THE NEXT *
120500*    LEVEL DOWN CAN RECORD THE PARENT LINK (LV-0031).             *
120600*    ---------------------------------------------------------------
120700 6000-EXPORT-HIERARCHY-AND-POSITIONS.
120800     PERFORM 6100-WRITE-TITLE-RECORDS.
120900     PERFORM 6200-WRITE-POSITION-RECORDS.
121000
121100
121200 6100-WRITE-TITLE-RECORDS.
121300     PERFORM 6110-WRITE-TRADE-TITLE-STEP
121400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-TRADE-TABLE-CT.
121500     PERFORM 6120-WRITE-SUBTRADE-TITLE-STEP
121600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-SUBTR-TABLE-CT.
121700
121800
121900 6110-WRITE-TRADE-TITLE-STEP.
122000     SET TG-IX TO TO-ORDER (WS-I).
122100     ADD 1 TO C-TITLES-WRITTEN.                                   LV-0031
122200     MOVE C-TITLES-WRITTEN TO TG-SEQ (TG-IX).
122300     MOVE WS-LV-ID TO TO-LV-ID.
122400     MOVE C-TITLES-WRITTEN TO TO-TITLE-SEQ.
122500     MOVE ZERO TO TO-PARENT-SEQ.
122600     MOVE 1 TO TO-LEVEL.
122700     MOVE TG-NAME (TG-IX) TO TO-NAME.
122800     MOVE TG-NAME (TG-IX) TO TO-GEWERK.
122900     MOVE SPACES TO TO-UNTERGEWERK.
123000     WRITE LV-TITLE-OUT-REC.
123100
123200
123300 6120-WRITE-SUBTRADE-TITLE-STEP.
123400     SET SG-IX TO SO-ORDER (WS-I).
123500     SET TG-IX TO SG-TRADE-IX (SG-IX).
123600     ADD 1 TO C-TITLES-WRITTEN.
123700     MOVE C-TITLES-WRITTEN TO SG-SEQ (SG-IX).
123800     MOVE WS-LV-ID TO TO-LV-ID.
123900     MOVE C-TITLES-WRITTEN TO TO-TITLE-SEQ.
124000     MOVE TG-SEQ (TG-IX) TO TO-PARENT-SEQ.
124100     MOVE 2 TO TO-LEVEL.
124200     MOVE SG-NAME (SG-IX) TO TO-NAME.
124300     MOVE TG-NAME (TG-IX) TO TO-GEWERK.
124400     MOVE SG-NAME (SG-IX) TO TO-UNTERGEWERK.
124500     WRITE LV-TITLE-OUT-REC.
124600
124700
124800 6200-WRITE-POSITION-RECORDS.
124900     PERFORM 6210-WRITE-POSITION-STEP
125000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > C-POS-TABLE-CT.
125100
125200
125300 6210-WRITE-POSITION-STEP.
125400     SET WT-IX TO PO-ORDER (WS-I).
125500     SET SG-IX TO WT-SUBTR-IX (WT-IX).
125600     MOVE WS-LV-ID TO PO-LV-ID.
125700     MOVE SG-SEQ (SG-IX) TO PO-TITLE-SEQ.
125800     MOVE WT-OZ (WT-IX) TO PO-OZ.
125900     MOVE WT-OZ-PATH-TXT (WT-IX) TO PO-OZ-PATH.
126000     MOVE WT-GEWERK (WT-IX) TO PO-GEWERK.
126100     MOVE WT-UNTERGEWERK (WT-IX) TO PO-UNTERGEWERK.
126200     MOVE WT-KURZTEXT (WT-IX) TO PO-KURZTEXT.
126300     MOVE WT-UNIT (WT-IX) TO PO-UNIT.
126400     MOVE WT-QTY (WT-IX) TO PO-QTY.
126500     MOVE WT-UNIT-PRICE (WT-IX) TO PO-UNIT-PRICE-NET.
126600     MOVE WT-TOTAL-NET (WT-IX) TO PO-TOTAL-PRICE-NET.
126700     MOVE WT-VAT-RATE (WT-IX) TO PO-VAT-RATE.
126800     WRITE LV-POSITION-OUT-REC.
126900     ADD 1 TO C-POSNS-WRITTEN.
127000
127100
127200*    ---------------------------------------------------------------
127300*    7000-SERIES -- CLOSING.  COUNTS ARE DISPLAYED ON THE RUN LOG *
127400*    PER LV-0048; LVRPT01 RECOMPUTES GROSS AMOUNTS AND GROUP      *
127500*    TOTALS OFF THE POSITION FILE WRITTEN HERE.                   *
127600*    ---------------------------------------------------------------
127700 7000-CLOSING.
127800     PERFORM 7100-DISPLAY-RUN-COUNTS.
127900     PERFORM 7200-CLOSE-FILES.
128000
128100
128200 7100-DISPLAY-RUN-COUNTS.
128300     DISPLAY "LVBLD01 -- RUN COMPLETE -- " WS-RUN-DATE-NUM.
128400     DISPLAY "POSITIONS READ........: " C-POS-READ.
128500     DISPLAY "PRICE RECORDS READ....: " C-PRICE-READ.
128600     DISPLAY "PRICE RECORDS KEPT....: " C-PRICE-KEPT.
128700     DISPLAY "POSITIONS PRICED......: " C-PRICE-MATCHED.
128800     DISPLAY "TITLE RECORDS WRITTEN.: " C-TITLES-WRITTEN.
128900     DISPLAY "POSITION RECS WRITTEN.: " C-POSNS-WRITTEN.
129000
129100
129200 7200-CLOSE-FILES.
129300     CLOSE LV-POSITION-IN LV-PRICE-IN LV-POSITION-OUT LV-TITLE-OUT.
129400
129500
129600*    ---------------------------------------------------------------
129700*    8000-SERIES -- GENERIC UTILITIES SHARED ACROSS THE 2000-THRU-*
129800*    5000 PARAGRAPHS ABOVE.                                       *
129900*    ---------------------------------------------------------------
130000
130100*    TRIMS TRAILING BLANKS OFF WS-SCAN-TEXT, LEAVING THE RESULT
130200*    IN WS-SCAN-LEN.  CALLER MUST MOVE THE TEXT TO BE TRIMMED INTO
130300*    WS-SCAN-TEXT (SPACE-PADDED TO THE RIGHT) FIRST.
130400 8050-FIND-SCAN-LEN.
130500     MOVE 20 TO WS-SCAN-LEN.
130600     PERFORM 8051-TRIM-SCAN-LEN-STEP
130700         UNTIL WS-SCAN-LEN = 0
130800            OR WS-SCAN-TEXT (WS-SCAN-LEN:1) NOT = SPACE.
130900
131000 8051-TRIM-SCAN-LEN-STEP.
131100     SUBTRACT 1 FROM WS-SCAN-LEN.
131200
131300
131400*    SCANS WS-SCAN-TEXT (1:WS-SCAN-LEN), ACCUMULATING THE NUMERIC
131500*    VALUE OF ANY DIGIT CHARACTERS FOUND INTO WS-SCAN-VALUE AND
131600*    IGNORING ANY OTHER CHARACTER.  WS-SCAN-ALL-DIGITS IS SET TO
131700*    "N" IF ANY NON-DIGIT CHARACTER WAS SEEN -- A STRICT CALLER
131800*    (8300-TEXT-TO-AMOUNT) TESTS THIS FLAG; A PERMISSIVE CALLER
131900*    (2501-PARSE-TOKEN-STEP, FOR THE OZ PATH) IGNORES IT, PER THE
132000*    "2A BECOMES 2" RULE (LV-0011).
132100 8100-SCAN-DIGITS.
132200     MOVE ZERO TO WS-SCAN-VALUE.
132300     MOVE "Y" TO WS-SCAN-ALL-DIGITS.
132400     PERFORM 8101-SCAN-DIGIT-STEP
132500         VARYING WS-SCAN-IX FROM 1 BY 1
132600         UNTIL WS-SCAN-IX > WS-SCAN-LEN.
132700
132800 8101-SCAN-DIGIT-STEP.
132900     MOVE WS-SCAN-TEXT (WS-SCAN-IX:1) TO WS-SCAN-CHAR.
133000     IF WS-SCAN-CHAR IS NUMERIC
133100         MOVE WS-SCAN-CHAR TO WS-SCAN-DIGIT
133200         COMPUTE WS-SCAN-VALUE = WS-SCAN-VALUE * 10 + WS-SCAN-DIGIT
133300     ELSE
133400         MOVE "N" TO WS-SCAN-ALL-DIGITS
133500     END-IF.
133600
133700
133800*    COMPARES TWO OZ-PATHS, EACH GIVEN AS A SEGMENT COUNT PLUS UP
133900*    TO 5 NUMERIC SEGMENTS IN WS-CMP-A-*/WS-CMP-B-*, ELEMENT BY
134000*    ELEMENT.  A MISSING SEGMENT SORTS BEFORE A PRESENT ONE, SO A
134100*    PREFIX OZ (E.G. "1.2") SORTS BEFORE ITS OWN EXTENSIONS (E.G.
134200*    "1.2.1") -- AUDIT FINDING LV-0037.  RESULT IN WS-CMP-RESULT:
134300*    NEGATIVE = A BEFORE B, ZERO = EQUAL, POSITIVE = A AFTER B.
134400 8150-COMPARE-PATHS.                                              LV-0037
134500     MOVE ZERO TO WS-CMP-RESULT.
134600     PERFORM 8151-COMPARE-SEG-STEP
134700         VARYING WS-I FROM 1 BY 1
134800         UNTIL WS-I > 5 OR WS-CMP-RESULT NOT = ZERO.
134900
135000 8151-COMPARE-SEG-STEP.
135100     IF WS-I > WS-CMP-A-LEN
135200         IF WS-I > WS-CMP-B-LEN
135300             CONTINUE
135400         ELSE
135500             MOVE -1 TO WS-CMP-RESULT
135600         END-IF
135700     ELSE
135800         IF WS-I > WS-CMP-B-LEN
135900             MOVE 1 TO WS-CMP-RESULT
136000         ELSE
136100             IF WS-CMP-A-SEG (WS-I) < WS-CMP-B-SEG (WS-I)
136200                 MOVE -1 TO WS-CMP-RESULT
136300             ELSE
136400                 IF WS-CMP-A-SEG (WS-I) > WS-CMP-B-SEG (WS-I)
136500                     MOVE 1 TO WS-CMP-RESULT
136600                 END-IF
136700             END-IF
136800         END-IF
136900     END-IF.
137000
137100
137200*    GENERIC TEXT-TO-AMOUNT CONVERTER.  CALLER MOVES THE RAW TEXT
137300*    (BLANK-PADDED) INTO WS-CONV-TEXT AND SETS WS-CONV-DEC-TARGET
137400*    TO THE NUMBER OF DECIMAL DIGITS WANTED (2, 4 OR 6), THEN
137500*    PERFORMS THIS PARAGRAPH.  RESULT COMES BACK AS THE INTEGER/
137600*    DECIMAL DIGIT PAIR WK-AMT-BUILD-INT / WK-AMT-BUILD-DEC (THE
137700*    CALLER COMBINES THEM WITH A COMPUTE), WITH WS-CONV-VALID SET
137800*    TO "N" IF EITHER HALF CONTAINED A NON-DIGIT CHARACTER.
137900 8300-TEXT-TO-AMOUNT.
138000     MOVE ZERO TO WK-AMT-BUILD-INT WK-AMT-BUILD-DEC.
138100     MOVE "Y" TO WS-CONV-VALID.
138200     MOVE ZERO TO WS-CONV-MARK-POS.
138300     PERFORM 8301-FIND-MARK-STEP
138400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 17.
138500
138600     MOVE SPACES TO WS-CONV-INT-TEXT WS-CONV-DEC-TEXT.
138700     IF WS-CONV-MARK-POS = ZERO
138800         MOVE WS-CONV-TEXT TO WS-CONV-INT-TEXT
138900     ELSE
139000         MOVE WS-CONV-TEXT (1:WS-CONV-MARK-POS - 1)
139100              TO WS-CONV-INT-TEXT
139200         MOVE WS-CONV-TEXT (WS-CONV-MARK-POS + 1:)
139300              TO WS-CONV-DEC-TEXT
139400     END-IF.
139500
139600*    INTEGER HALF -- EVERY NON-BLANK CHARACTER MUST BE A DIGIT.
139700     MOVE SPACES TO WS-SCAN-TEXT.
139800     MOVE WS-CONV-INT-TEXT TO WS-SCAN-TEXT (1:12).
139900     PERFORM 8050-FIND-SCAN-LEN.
140000     PERFORM 8100-SCAN-DIGITS.
140100     IF WS-SCAN-ALL-DIGITS = "N"
140200         MOVE "N" TO WS-CONV-VALID
140300     ELSE
140400         MOVE WS-SCAN-VALUE TO WK-AMT-BUILD-INT
140500     END-IF.
140600
140700*    DECIMAL HALF -- SAME RULE, THEN SCALE UP TO THE TARGET WIDTH.
140800     MOVE SPACES TO WS-SCAN-TEXT.
140900     MOVE WS-CONV-DEC-TEXT TO WS-SCAN-TEXT (1:6).
141000     PERFORM 8050-FIND-SCAN-LEN.
141100     MOVE WS-SCAN-LEN TO WS-CONV-DEC-DIGITS.
141200     PERFORM 8100-SCAN-DIGITS.
141300     IF WS-SCAN-ALL-DIGITS = "N"
141400         MOVE "N" TO WS-CONV-VALID
141500     ELSE
141600         IF WS-CONV-DEC-DIGITS > WS-CONV-DEC-TARGET
141700             MOVE WS-CONV-DEC-TARGET TO WS-CONV-DEC-DIGITS
141800         END-IF
141900         COMPUTE WK-AMT-BUILD-DEC =
142000             WS-SCAN-VALUE *
142100             WS-POW10 (WS-CONV-DEC-TARGET - WS-CONV-DEC-DIGITS + 1)
142200     END-IF.
142300
142400 8301-FIND-MARK-STEP.
142500     IF WS-CONV-TEXT (WS-I:1) = "," OR WS-CONV-TEXT (WS-I:1) = "."
142600         IF WS-CONV-MARK-POS = ZERO
142700             MOVE WS-I TO WS-CONV-MARK-POS
142800         END-IF
142900     END-IF.
143000
143100
143200*    ---------------------------------------------------------------
143300*    9000-SERIES -- FILE READS.                                   *
143400*    ---------------------------------------------------------------
143500 9010-READ-POSITION.
143600     READ LV-POSITION-IN
143700         AT END
143800             MOVE "NO" TO MORE-POS-RECS
143900     END-READ.
144000
144100
144200 9020-READ-PRICE.
144300     READ LV-PRICE-IN
144400         AT END
144500             MOVE "NO" TO MORE-PRICE-RECS
144600     END-READ.
144700
144800
144900
145000
145100
